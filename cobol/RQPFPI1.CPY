000100******************************************************************
000200*  RQPFPI1 -  LAYOUT DEL PERFIL DE CLUSTER DE MOVILIDAD (PINGS)  *
000300*             (RQPFPI) - ENTRADA/SALIDA DE RQPING1
000400*  RQPING1 NO APLICA TRANSFORMACION LOGARITMICA; SOLO CALCULA    *
000500*  SUMA PONDERADA Y REESCRIBE PFPI-RICHNESS-SCORE.               *
000600******************************************************************
000700*----------------------------------------------------------------*
000800* 23/03/1991 JMR  ALTA INICIAL DEL PERFIL DE CLUSTER PINGS        JMR9106
000900* 22/08/2023 EDR  AGREGADO PFPI-RICHNESS-SCORE (RQPING1)          EDR2308
001000******************************************************************
001100 01  RQPC-PERFIL-PING.
001200     05  PFPI-CLUSTER                  PIC 9(4).
001300     05  PFPI-CLUSTER-R REDEFINES PFPI-CLUSTER
001400                                    PIC X(4).
001500     05  PFPI-TOTAL-PINGS              PIC S9(9)V9(4).
001600     05  PFPI-UNIQUE-DAYS-ACTIVE       PIC S9(5)V9(4).
001700     05  PFPI-ACTIVITY-SPAN-DAYS       PIC S9(5)V9(4).
001800     05  PFPI-RATIO-LUXURY-HOUSES      PIC S9(1)V9(6).
001900     05  PFPI-RATIO-HOTELS             PIC S9(1)V9(6).
002000     05  PFPI-RATIO-TURKEY-SITES       PIC S9(1)V9(6).
002100     05  PFPI-RATIO-POI                PIC S9(1)V9(6).
002200     05  PFPI-RATIO-P-SCHOOLS          PIC S9(1)V9(6).
002300     05  PFPI-RATIOS-FRANJA.
002400         10  PFPI-RATIO-GECE           PIC S9(1)V9(6).
002500         10  PFPI-RATIO-AKSAM          PIC S9(1)V9(6).
002600         10  PFPI-RATIO-SABAH          PIC S9(1)V9(6).
002700         10  PFPI-RATIO-OGLE           PIC S9(1)V9(6).
002800     05  PFPI-NUM-POLYGON-TYPES        PIC S9(5)V9(4).
002900     05  PFPI-NUM-DISTINCT-POI         PIC S9(5)V9(4).
003000     05  PFPI-DOM-GECE-PING-COUNT      PIC S9(7)V9(4).
003100     05  PFPI-RATIO-DOM-GECE           PIC S9(1)V9(6).
003200     05  PFPI-RICHNESS-SCORE           PIC S9(9)V9(4).
003300     05  FILLER                        PIC X(02).
