000100******************************************************************
000200* FECHA       : 18/03/1991                                       *
000300* PROGRAMADOR : JORGE MARTINEZ (JMR)
000400* APLICACION  : RIQUEZA DE DISPOSITIVO / MAPIN
000500* PROGRAMA    : RQ0021C1
000600* TIPO        : BATCH
000700* DESCRIPCION : LEE EL MAESTRO FILTRADO (RQFILV) EN DOS PASADAS,
000800*             : PARSEA CODIGOS DE VOLUMEN DE VENTA, RANGOS DE
000900*             : GASTO, CONTEO DE CAMAS Y SEGMENTO MAPIN; CODIFICA
001000*             : LOS CAMPOS CATEGORICOS EN ONE-HOT Y ESCALA TODAS
001100*             : LAS MAGNITUDES NUMERICAS ENTRE 0 Y 1 (MIN-MAX).
001200* ARCHIVOS    : RQFILV=E(X2), RQPROC=S
001300* ACCION (ES) : E=ENTRADA, S=SALIDA
001400* INSTALADO   : 25/03/1991
001500* BPM/RATIONAL: 100235
001600* NOMBRE      : PREPARACION DE CARACTERISTICAS DE RIQUEZA
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    RQPREP1.
002000 AUTHOR.        JORGE MARTINEZ.
002100 INSTALLATION.  DEPTO DESARROLLO BATCH.
002200 DATE-WRITTEN.  18/03/1991.
002300 DATE-COMPILED. 18/03/1991.
002400 SECURITY.      USO INTERNO - CONFIDENCIAL.
002500******************************************************************
002600*                     H I S T O R I A L                          *
002700******************************************************************
002800* 18/03/1991 JMR  ALTA INICIAL, PASADA UNICA CON PROMEDIOS        JMR9103
002900* 09/09/1992 JMR  CAMBIA A DOS PASADAS PARA MIN-MAX REAL          JMR9209
003000* 05/05/1995 CGA  AGREGA PARSEO DE CONTEO DE CAMAS (YATAK)        CGA9505
003100* 02/12/1998 JMR  REVISION Y2K DE WKS-FECHA-EJECUCION             JMR9812
003200* 02/02/2001 EDR  AGREGA DECODIFICACION DE MAPIN-SEGMENT          EDR0102
003300* 06/04/2004 EDR  ESTANDARIZA MENSAJES DE ERROR CON DEBD1R00      EDR0406
003400* 22/08/2023 EDR  RECOMPILADO, AGREGA ONE-HOT DE 5 CAMPOS         EDR2308
003500* 22/08/2023 EDR  TICKET RQ-1124: ESCALADO 6 DECIMALES            EDR2308
003600* 05/09/2023 EDR  TICKET RQ-1131: LITERALES 'HAYIR'/'LUKS
003700*             :  BUTIK OTEL'/'DIGER (APART, PANSIYON)' NO CASABAN
003800*             :  CON EL DATO REAL EN TURCO; CORREGIDOS A LA GRAFIA
003900*             :  CON DIACRITICOS (CCSID 1026 - TURCO) EN
004000*             :  EXTRAE-CARACTERISTICAS Y PARSEA-CAMAS            EDR2309
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS DIGITOS   IS '0' THRU '9'
004700     CLASS ALFABETO  IS 'A' THRU 'Z'
004800     UPSI-0 ON STATUS IS SW-UPSI-REPROCESO.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RQFILV ASSIGN TO RQFILV
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS FS-RQFILV
005400                         FSE-RQFILV.
005500
005600     SELECT RQPROC ASSIGN TO RQPROC
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS FS-RQPROC
005900                         FSE-RQPROC.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300******************************************************************
006400*          DEFINICION DE ESTRUCTURA DE ARCHIVOS                  *
006500******************************************************************
006600*--> MAESTRO FILTRADO (ENTRADA, LEIDO DOS VECES)
006700 FD  RQFILV
006800     RECORDING MODE IS F.
006900     COPY RQFILV1.
007000*--> REGISTRO DE CARACTERISTICAS PROCESADAS (SALIDA)
007100 FD  RQPROC
007200     RECORDING MODE IS F.
007300     COPY RQPROC1.
007400
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
007800******************************************************************
007900 01  WKS-FS-STATUS.
008000     02  WKS-STATUS.
008100         04  FS-RQFILV              PIC 9(02) VALUE ZEROES.
008200         04  FSE-RQFILV.
008300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
008400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008500             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008600         04  FS-RQPROC              PIC 9(02) VALUE ZEROES.
008700         04  FSE-RQPROC.
008800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
008900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
009000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
009100*--> VARIABLES RUTINA DE FSE
009200         04  PROGRAMA               PIC X(08) VALUE SPACES.
009300         04  ARCHIVO                PIC X(08) VALUE SPACES.
009400         04  ACCION                 PIC X(10) VALUE SPACES.
009500         04  LLAVE                  PIC X(32) VALUE SPACES.
009600         04  FILLER                 PIC X(01) VALUE SPACE.
009700******************************************************************
009800*         RECURSOS DE TRABAJO Y VARIABLES AUXILIARES             *
009900******************************************************************
010000 01  WKS-VARIABLES-TRABAJO.
010100     02  WKS-FLAGS.
010200         04  WKS-FIN-RQFILV         PIC 9(01) VALUE ZEROES.
010300             88  FIN-RQFILV                   VALUE 1.
010400     02  WKS-LEIDOS-P1              PIC 9(07) COMP VALUE ZEROES.
010500     02  WKS-LEIDOS-P2              PIC 9(07) COMP VALUE ZEROES.
010600     02  WKS-ESCRITOS               PIC 9(07) COMP VALUE ZEROES.
010700     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010800*--> FECHA DE PROCESO, VIENE DE SYSIN (JCL/PARM DEL PASO)
010900     02  WKS-FECHA-EJECUCION        PIC 9(08) VALUE ZEROES.
011000     02  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
011100         04  WKS-FEJ-ANIO           PIC 9(04).
011200         04  WKS-FEJ-MES            PIC 9(02).
011300         04  WKS-FEJ-DIA            PIC 9(02).
011400*--> HORA DE ARRANQUE DEL PASO, PARA EL LOG DE OPERACIONES
011500     02  WKS-HORA-INICIO            PIC 9(08) VALUE ZEROES.
011600     02  WKS-HORA-INICIO-R REDEFINES WKS-HORA-INICIO.
011700         04  WKS-HIN-HORA           PIC 9(02).
011800         04  WKS-HIN-MINUTO         PIC 9(02).
011900         04  WKS-HIN-SEGUNDO        PIC 9(02).
012000         04  WKS-HIN-CENTESIMA      PIC 9(02).
012100     02  FILLER                     PIC X(01) VALUE SPACE.
012200******************************************************************
012300*  INDICES FIJOS DE LAS 15 MAGNITUDES QUE SE ESCALAN MIN-MAX     *
012400******************************************************************
012500 01  WKS-CONSTANTES-INDICE.
012600     02  FILLER                     PIC X(01) VALUE SPACE.
012700     02  IX-SATIS-HACMI             PIC 9(02) VALUE 1.
012800     02  IX-DIAGEO-SATIS            PIC 9(02) VALUE 2.
012900     02  IX-ORT-HARCAMA             PIC 9(02) VALUE 3.
013000     02  IX-KUVER                   PIC 9(02) VALUE 4.
013100     02  IX-YATAK                   PIC 9(02) VALUE 5.
013200     02  IX-YILLIK-MISAFIR          PIC 9(02) VALUE 6.
013300     02  IX-BILET                   PIC 9(02) VALUE 7.
013400     02  IX-HERSEY                  PIC 9(02) VALUE 8.
013500     02  IX-KIS                     PIC 9(02) VALUE 9.
013600     02  IX-LAT                     PIC 9(02) VALUE 10.
013700     02  IX-LNG                     PIC 9(02) VALUE 11.
013800     02  IX-MAP-PROFILE             PIC 9(02) VALUE 12.
013900     02  IX-MAP-POP                 PIC 9(02) VALUE 13.
014000     02  IX-MAPIN-POP               PIC 9(02) VALUE 14.
014100     02  IX-MAPIN-LUX               PIC 9(02) VALUE 15.
014200******************************************************************
014300*  TABLA DE VALORES/BANDERAS DEL REGISTRO ACTUAL (15 RENGLONES)  *
014400******************************************************************
014500 01  WKS-TABLA-CARACTERISTICAS.
014600     02  FILLER                     PIC X(01) VALUE SPACE.
014700     02  WKS-FEAT-TABLA OCCURS 15 TIMES INDEXED BY WKS-FX.
014800         04  WKS-FEAT-VALOR         PIC S9(9)V9(6) VALUE 0.
014900         04  WKS-FEAT-FALTANTE      PIC X(1) VALUE 'N'.
015000******************************************************************
015100*  TABLA DE MIN/MAX Y CONTADOR DE FALTANTES POR CARACTERISTICA   *
015200******************************************************************
015300 01  WKS-TABLA-MINMAX.
015400     02  FILLER                     PIC X(01) VALUE SPACE.
015500     02  WKS-MM-TABLA OCCURS 15 TIMES INDEXED BY WKS-MX.
015600         04  WKS-MM-MIN             PIC S9(9)V9(6) VALUE 0.
015700         04  WKS-MM-MAX             PIC S9(9)V9(6) VALUE 0.
015800         04  WKS-MM-HAY-DATOS       PIC 9(1) VALUE 0.
015900             88  MM-HAY-DATOS                 VALUE 1.
016000         04  WKS-MM-FALTANTES       PIC 9(07) COMP VALUE 0.
016100******************************************************************
016200*  AREA DE TRABAJO COMUN A LAS RUTINAS DE PARSEO (REGLAS 1-5)    *
016300******************************************************************
016400 01  WKS-PARSEO-TRABAJO.
016500*--- REGLA 1: CODIGO DE VOLUMEN DE VENTA ---
016600     02  WKS-PS-ENTRADA-8           PIC X(08).
016700     02  WKS-PS-POS                 PIC 9(02) COMP.
016800     02  WKS-PS-FIN-CADENA          PIC 9(01).
016900     02  WKS-PS-NO-NUMERICO         PIC 9(01).
017000     02  WKS-PS-CUENTA-DIGITOS      PIC 9(02) COMP.
017100     02  WKS-PS-CARACTER            PIC X(01).
017200     02  WKS-PS-CARACTER-N REDEFINES WKS-PS-CARACTER
017300                                    PIC 9(01).
017400     02  WKS-PS-VALOR               PIC S9(9)V9(6).
017500     02  WKS-PS-FALTANTE            PIC X(01).
017600*--- REGLAS 2 Y 3: RANGO A PUNTO MEDIO / CONTEO DE CAMAS ---
017700     02  WKS-RG-ENTRADA             PIC X(24).
017800     02  WKS-RG-POS                 PIC 9(02) COMP.
017900     02  WKS-RG-MODO-CAMA           PIC 9(01).
018000     02  WKS-RG-VISTO-GUION         PIC 9(01).
018100         88  RG-VISTO-GUION                  VALUE 1.
018200     02  WKS-RG-DIG-BAJO            PIC 9(01).
018300         88  RG-HAY-DIGITOS-BAJO             VALUE 1.
018400     02  WKS-RG-DIG-ALTO            PIC 9(01).
018500         88  RG-HAY-DIGITOS-ALTO             VALUE 1.
018600     02  WKS-RG-VALOR-BAJO          PIC S9(9)V9(6).
018700     02  WKS-RG-VALOR-ALTO          PIC S9(9)V9(6).
018800     02  WKS-RG-DIGITO-ACTUAL       PIC 9(01).
018900     02  WKS-RG-CARACTER            PIC X(01).
019000     02  WKS-RG-CARACTER-N REDEFINES WKS-RG-CARACTER
019100                                    PIC 9(01).
019200     02  WKS-RG-RESULTADO           PIC S9(9)V9(6).
019300     02  WKS-RG-FALTANTE            PIC X(01).
019400     02  WKS-RG-CONTADOR-BARRA      PIC 9(02) COMP.
019500*--- REGLA 5: SEGMENTO MAPIN ---
019600     02  WKS-MS-DIGITO              PIC X(01).
019700     02  WKS-MS-DIGITO-N REDEFINES WKS-MS-DIGITO
019800                                    PIC 9(01).
019900     02  WKS-MS-LETRA               PIC X(01).
020000     02  WKS-MS-POP-NUM             PIC S9(1)V9(6).
020100     02  WKS-MS-LUX-NUM             PIC S9(1)V9(6).
020200     02  WKS-MS-POP-FALTA           PIC X(01).
020300     02  WKS-MS-LUX-FALTA           PIC X(01).
020400     02  FILLER                     PIC X(01) VALUE SPACE.
020500******************************************************************
020600 PROCEDURE DIVISION.
020700******************************************************************
020800*               S E C C I O N    P R I N C I P A L
020900******************************************************************
021000 000-MAIN SECTION.
021100     PERFORM APERTURA-ARCHIVOS
021200     PERFORM LEE-RQFILV
021300     PERFORM PASADA-UNO UNTIL FIN-RQFILV
021400     PERFORM CIERRA-REABRE-RQFILV
021500     MOVE 0 TO WKS-FIN-RQFILV
021600     PERFORM LEE-RQFILV
021700     PERFORM PASADA-DOS UNTIL FIN-RQFILV
021800     PERFORM ESTADISTICAS
021900     PERFORM CIERRA-ARCHIVOS
022000     STOP RUN.
022100 000-MAIN-E. EXIT.
022200
022300 APERTURA-ARCHIVOS SECTION.
022400     ACCEPT WKS-FECHA-EJECUCION FROM SYSIN
022500     ACCEPT WKS-HORA-INICIO     FROM TIME
022600     MOVE   'RQPREP1'  TO  PROGRAMA
022700     OPEN INPUT  RQFILV
022800          OUTPUT RQPROC
022900     IF FS-RQFILV NOT EQUAL 0
023000       MOVE 'OPEN'     TO   ACCION
023100       MOVE SPACES     TO   LLAVE
023200       MOVE 'RQFILV'   TO   ARCHIVO
023300       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023400                             FS-RQFILV, FSE-RQFILV
023500       DISPLAY '>>> NO SE PUDO ABRIR RQFILV <<<' UPON CONSOLE
023600       MOVE 91 TO RETURN-CODE
023700       STOP RUN
023800     END-IF
023900     IF FS-RQPROC NOT EQUAL 0
024000       MOVE 'OPEN'     TO   ACCION
024100       MOVE SPACES     TO   LLAVE
024200       MOVE 'RQPROC'   TO   ARCHIVO
024300       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024400                             FS-RQPROC, FSE-RQPROC
024500       DISPLAY '>>> NO SE PUDO ABRIR RQPROC <<<' UPON CONSOLE
024600       MOVE 91 TO RETURN-CODE
024700       STOP RUN
024800     END-IF.
024900 APERTURA-ARCHIVOS-E. EXIT.
025000
025100 LEE-RQFILV SECTION.
025200     READ RQFILV
025300       AT END
025400          MOVE 1 TO WKS-FIN-RQFILV
025500     END-READ.
025600 LEE-RQFILV-E. EXIT.
025700
025800******************************************************************
025900*  CIERRA-REABRE-RQFILV - "REBOBINA" EL MAESTRO FILTRADO PARA LA
026000*  SEGUNDA PASADA, YA QUE EL MIN-MAX GLOBAL SOLO SE CONOCE HASTA
026100*  TERMINAR LA PRIMERA.
026200******************************************************************
026300 CIERRA-REABRE-RQFILV SECTION.
026400     CLOSE RQFILV
026500     OPEN  INPUT RQFILV
026600     IF FS-RQFILV NOT EQUAL 0
026700       MOVE 'OPEN'     TO   ACCION
026800       MOVE SPACES     TO   LLAVE
026900       MOVE 'RQFILV'   TO   ARCHIVO
027000       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027100                             FS-RQFILV, FSE-RQFILV
027200       MOVE 91 TO RETURN-CODE
027300       STOP RUN
027400     END-IF.
027500 CIERRA-REABRE-RQFILV-E. EXIT.
027600
027700 PASADA-UNO SECTION.
027800     ADD 1 TO WKS-LEIDOS-P1
027900     PERFORM EXTRAE-CARACTERISTICAS
028000     PERFORM ACTUALIZA-MINMAX
028100     PERFORM LEE-RQFILV.
028200 PASADA-UNO-E. EXIT.
028300
028400 ACTUALIZA-MINMAX SECTION.
028500     PERFORM ACTUALIZA-UN-MINMAX VARYING WKS-MX FROM 1 BY 1
028600             UNTIL WKS-MX > 15.
028700 ACTUALIZA-MINMAX-E. EXIT.
028800
028900 ACTUALIZA-UN-MINMAX SECTION.
029000     IF WKS-FEAT-FALTANTE(WKS-MX) = 'Y'
029100       ADD 1 TO WKS-MM-FALTANTES(WKS-MX)
029200     ELSE
029300       IF MM-HAY-DATOS(WKS-MX)
029400          IF WKS-FEAT-VALOR(WKS-MX) < WKS-MM-MIN(WKS-MX)
029500             MOVE WKS-FEAT-VALOR(WKS-MX) TO WKS-MM-MIN(WKS-MX)
029600          END-IF
029700          IF WKS-FEAT-VALOR(WKS-MX) > WKS-MM-MAX(WKS-MX)
029800             MOVE WKS-FEAT-VALOR(WKS-MX) TO WKS-MM-MAX(WKS-MX)
029900          END-IF
030000       ELSE
030100          MOVE WKS-FEAT-VALOR(WKS-MX) TO WKS-MM-MIN(WKS-MX)
030200          MOVE WKS-FEAT-VALOR(WKS-MX) TO WKS-MM-MAX(WKS-MX)
030300          MOVE 1 TO WKS-MM-HAY-DATOS(WKS-MX)
030400       END-IF
030500     END-IF.
030600 ACTUALIZA-UN-MINMAX-E. EXIT.
030700
030800 PASADA-DOS SECTION.
030900     ADD 1 TO WKS-LEIDOS-P2
031000     PERFORM EXTRAE-CARACTERISTICAS
031100     PERFORM ESCALA-CARACTERISTICAS
031200     PERFORM CODIFICA-ONE-HOT
031300     PERFORM ARMA-REGISTRO-PROCESADO
031400     PERFORM LEE-RQFILV.
031500 PASADA-DOS-E. EXIT.
031600
031700 ESCALA-CARACTERISTICAS SECTION.
031800     PERFORM ESCALA-UNA-CARACTERISTICA VARYING WKS-FX FROM 1
031900             BY 1 UNTIL WKS-FX > 15.
032000 ESCALA-CARACTERISTICAS-E. EXIT.
032100
032200 ESCALA-UNA-CARACTERISTICA SECTION.
032300     IF WKS-FEAT-FALTANTE(WKS-FX) = 'Y'
032400       MOVE 0 TO WKS-FEAT-VALOR(WKS-FX)
032500     ELSE
032600       IF WKS-MM-MAX(WKS-FX) = WKS-MM-MIN(WKS-FX)
032700          MOVE 0 TO WKS-FEAT-VALOR(WKS-FX)
032800       ELSE
032900          COMPUTE WKS-FEAT-VALOR(WKS-FX) ROUNDED =
033000             (WKS-FEAT-VALOR(WKS-FX) - WKS-MM-MIN(WKS-FX)) /
033100             (WKS-MM-MAX(WKS-FX) - WKS-MM-MIN(WKS-FX))
033200       END-IF
033300     END-IF.
033400 ESCALA-UNA-CARACTERISTICA-E. EXIT.
033500
033600******************************************************************
033700*  EXTRAE-CARACTERISTICAS - APLICA LAS REGLAS DE PARSEO 1 A 5 DEL
033800*  REGISTRO FILTRADO ACTUAL Y DEJA LAS 15 MAGNITUDES EN
033900*  WKS-FEAT-TABLA. SE USA EN LAS DOS PASADAS.
034000*  NOTA (RQ-1131): EL LITERAL 'HAYIR' DE HERSEY-DAHIL Y KIS-MEVSIM
034100*  LLEVA LA I TURCA SIN PUNTO; EL FUENTE Y EL COMPILE SE MANEJAN E
034200*  CCSID 1026 (TURCO) PARA QUE ESE BYTE COINCIDA CON EL QUE TRAE
034300*  EL MAESTRO.
034400******************************************************************
034500 EXTRAE-CARACTERISTICAS SECTION.
034600     MOVE FILV-SATIS-HACMI TO WKS-PS-ENTRADA-8
034700     PERFORM PARSEA-VOLUMEN-VENTAS
034800     MOVE WKS-PS-VALOR    TO WKS-FEAT-VALOR(IX-SATIS-HACMI)
034900     MOVE WKS-PS-FALTANTE TO WKS-FEAT-FALTANTE(IX-SATIS-HACMI)
035000
035100     MOVE FILV-DIAGEO-SATIS-HACMI TO WKS-PS-ENTRADA-8
035200     PERFORM PARSEA-VOLUMEN-VENTAS
035300     MOVE WKS-PS-VALOR    TO WKS-FEAT-VALOR(IX-DIAGEO-SATIS)
035400     MOVE WKS-PS-FALTANTE TO WKS-FEAT-FALTANTE(IX-DIAGEO-SATIS)
035500
035600     MOVE 0 TO WKS-RG-MODO-CAMA
035700     MOVE FILV-ORT-HARCAMA TO WKS-RG-ENTRADA
035800     PERFORM PARSEA-RANGO-PUNTO-MEDIO
035900     MOVE WKS-RG-RESULTADO TO WKS-FEAT-VALOR(IX-ORT-HARCAMA)
036000     MOVE WKS-RG-FALTANTE  TO WKS-FEAT-FALTANTE(IX-ORT-HARCAMA)
036100
036200     MOVE 0 TO WKS-RG-MODO-CAMA
036300     MOVE FILV-KUVER-SAYISI TO WKS-RG-ENTRADA
036400     PERFORM PARSEA-RANGO-PUNTO-MEDIO
036500     MOVE WKS-RG-RESULTADO TO WKS-FEAT-VALOR(IX-KUVER)
036600     MOVE WKS-RG-FALTANTE  TO WKS-FEAT-FALTANTE(IX-KUVER)
036700
036800     MOVE FILV-YATAK-SAYISI TO WKS-RG-ENTRADA
036900     PERFORM PARSEA-CAMAS
037000     MOVE WKS-RG-RESULTADO TO WKS-FEAT-VALOR(IX-YATAK)
037100     MOVE WKS-RG-FALTANTE  TO WKS-FEAT-FALTANTE(IX-YATAK)
037200
037300     MOVE 0 TO WKS-RG-MODO-CAMA
037400     MOVE FILV-YILLIK-MISAFIR TO WKS-RG-ENTRADA
037500     PERFORM PARSEA-RANGO-PUNTO-MEDIO
037600     MOVE WKS-RG-RESULTADO TO WKS-FEAT-VALOR(IX-YILLIK-MISAFIR)
037700     MOVE WKS-RG-FALTANTE
037800                     TO WKS-FEAT-FALTANTE(IX-YILLIK-MISAFIR)
037900
038000     IF FILV-BILET-ETKINLIK = 'Etkinlik Var'
038100       MOVE 1   TO WKS-FEAT-VALOR(IX-BILET)
038200       MOVE 'N' TO WKS-FEAT-FALTANTE(IX-BILET)
038300     ELSE
038400       IF FILV-BILET-ETKINLIK = 'Etkinlik Yok'
038500          MOVE 0   TO WKS-FEAT-VALOR(IX-BILET)
038600          MOVE 'N' TO WKS-FEAT-FALTANTE(IX-BILET)
038700       ELSE
038800          MOVE 0   TO WKS-FEAT-VALOR(IX-BILET)
038900          MOVE 'Y' TO WKS-FEAT-FALTANTE(IX-BILET)
039000       END-IF
039100     END-IF
039200
039300     IF FILV-HERSEY-DAHIL = 'Evet'
039400       MOVE 1   TO WKS-FEAT-VALOR(IX-HERSEY)
039500       MOVE 'N' TO WKS-FEAT-FALTANTE(IX-HERSEY)
039600     ELSE
039700       IF FILV-HERSEY-DAHIL = 'Hayır'
039800          MOVE 0   TO WKS-FEAT-VALOR(IX-HERSEY)
039900          MOVE 'N' TO WKS-FEAT-FALTANTE(IX-HERSEY)
040000       ELSE
040100          MOVE 0   TO WKS-FEAT-VALOR(IX-HERSEY)
040200          MOVE 'Y' TO WKS-FEAT-FALTANTE(IX-HERSEY)
040300       END-IF
040400     END-IF
040500
040600     IF FILV-KIS-MEVSIMI = 'Evet'
040700       MOVE 1   TO WKS-FEAT-VALOR(IX-KIS)
040800       MOVE 'N' TO WKS-FEAT-FALTANTE(IX-KIS)
040900     ELSE
041000       IF FILV-KIS-MEVSIMI = 'Hayır'
041100          MOVE 0   TO WKS-FEAT-VALOR(IX-KIS)
041200          MOVE 'N' TO WKS-FEAT-FALTANTE(IX-KIS)
041300       ELSE
041400          MOVE 0   TO WKS-FEAT-VALOR(IX-KIS)
041500          MOVE 'Y' TO WKS-FEAT-FALTANTE(IX-KIS)
041600       END-IF
041700     END-IF
041800
041900     MOVE FILV-LAT TO WKS-FEAT-VALOR(IX-LAT)
042000     MOVE 'N'      TO WKS-FEAT-FALTANTE(IX-LAT)
042100     MOVE FILV-LNG TO WKS-FEAT-VALOR(IX-LNG)
042200     MOVE 'N'      TO WKS-FEAT-FALTANTE(IX-LNG)
042300     MOVE FILV-MAP-PROFILE-SCORE TO WKS-FEAT-VALOR(IX-MAP-PROFILE)
042400     MOVE 'N'      TO WKS-FEAT-FALTANTE(IX-MAP-PROFILE)
042500     MOVE FILV-MAP-POP-SCORE TO WKS-FEAT-VALOR(IX-MAP-POP)
042600     MOVE 'N'      TO WKS-FEAT-FALTANTE(IX-MAP-POP)
042700
042800     PERFORM PARSEA-MAPIN-SEGMENTO
042900     MOVE WKS-MS-POP-NUM   TO WKS-FEAT-VALOR(IX-MAPIN-POP)
043000     MOVE WKS-MS-POP-FALTA TO WKS-FEAT-FALTANTE(IX-MAPIN-POP)
043100     MOVE WKS-MS-LUX-NUM   TO WKS-FEAT-VALOR(IX-MAPIN-LUX)
043200     MOVE WKS-MS-LUX-FALTA TO WKS-FEAT-FALTANTE(IX-MAPIN-LUX).
043300 EXTRAE-CARACTERISTICAS-E. EXIT.
043400
043500******************************************************************
043600*  PARSEA-VOLUMEN-VENTAS - REGLA 1: 1 LETRA + DIGITOS = NUMERO;
043700*  DE LO CONTRARIO FALTANTE. USA EL TRUCO DE REDEFINIR UN BYTE
043800*  ALFANUMERICO COMO PIC 9 PARA OBTENER SU VALOR SIN FUNCTION.
043900******************************************************************
044000 PARSEA-VOLUMEN-VENTAS SECTION.
044100     MOVE 0 TO WKS-PS-VALOR
044200     MOVE 'N' TO WKS-PS-FALTANTE
044300     MOVE 0 TO WKS-PS-FIN-CADENA
044400     MOVE 0 TO WKS-PS-NO-NUMERICO
044500     MOVE 0 TO WKS-PS-CUENTA-DIGITOS
044600     IF WKS-PS-ENTRADA-8(1:1) IS ALFABETO
044700       PERFORM PARSEA-VV-UN-DIGITO VARYING WKS-PS-POS FROM 2
044800               BY 1 UNTIL WKS-PS-POS > 8
044900                          OR WKS-PS-FIN-CADENA = 1
045000       IF WKS-PS-NO-NUMERICO = 1 OR WKS-PS-CUENTA-DIGITOS = 0
045100          MOVE 'Y' TO WKS-PS-FALTANTE
045200       END-IF
045300     ELSE
045400       MOVE 'Y' TO WKS-PS-FALTANTE
045500     END-IF.
045600 PARSEA-VOLUMEN-VENTAS-E. EXIT.
045700
045800 PARSEA-VV-UN-DIGITO SECTION.
045900     MOVE WKS-PS-ENTRADA-8(WKS-PS-POS:1) TO WKS-PS-CARACTER
046000     EVALUATE TRUE
046100       WHEN WKS-PS-CARACTER = SPACE
046200            MOVE 1 TO WKS-PS-FIN-CADENA
046300       WHEN WKS-PS-CARACTER IS NUMERIC
046400            COMPUTE WKS-PS-VALOR =
046500                    WKS-PS-VALOR * 10 + WKS-PS-CARACTER-N
046600            ADD 1 TO WKS-PS-CUENTA-DIGITOS
046700       WHEN OTHER
046800            MOVE 1 TO WKS-PS-NO-NUMERICO
046900            MOVE 1 TO WKS-PS-FIN-CADENA
047000     END-EVALUATE.
047100 PARSEA-VV-UN-DIGITO-E. EXIT.
047200
047300******************************************************************
047400*  PARSEA-RANGO-PUNTO-MEDIO - REGLA 2: IGNORA '.', '+' Y LAS
047500*  LETRAS DE ' TL' MIENTRAS RECORRE EL CAMPO; UN '-' CAMBIA EL
047600*  ACUMULADOR DE BAJO A ALTO. SIRVE PARA GASTO, CUBIERTOS Y
047700*  HUESPEDES ANUALES.
047800******************************************************************
047900 PARSEA-RANGO-PUNTO-MEDIO SECTION.
048000     MOVE 0 TO WKS-RG-VISTO-GUION WKS-RG-DIG-BAJO
048100               WKS-RG-DIG-ALTO
048200     MOVE 0 TO WKS-RG-VALOR-BAJO WKS-RG-VALOR-ALTO
048300     MOVE 'N' TO WKS-RG-FALTANTE
048400     PERFORM ESCANEA-UN-CARACTER-RANGO VARYING WKS-RG-POS
048500             FROM 1 BY 1 UNTIL WKS-RG-POS > 24
048600     IF RG-VISTO-GUION
048700       IF RG-HAY-DIGITOS-BAJO AND RG-HAY-DIGITOS-ALTO
048800          COMPUTE WKS-RG-RESULTADO ROUNDED =
048900                (WKS-RG-VALOR-BAJO + WKS-RG-VALOR-ALTO) / 2
049000       ELSE
049100          MOVE 0   TO WKS-RG-RESULTADO
049200          MOVE 'Y' TO WKS-RG-FALTANTE
049300       END-IF
049400     ELSE
049500       IF RG-HAY-DIGITOS-BAJO
049600          MOVE WKS-RG-VALOR-BAJO TO WKS-RG-RESULTADO
049700       ELSE
049800          MOVE 0   TO WKS-RG-RESULTADO
049900          MOVE 'Y' TO WKS-RG-FALTANTE
050000       END-IF
050100     END-IF.
050200 PARSEA-RANGO-PUNTO-MEDIO-E. EXIT.
050300
050400******************************************************************
050500*  PARSEA-CAMAS - REGLA 3: PRIMERO DESCARTA LAS PALABRAS DE
050600*  CLASE HOTELERA (FALTANTE) Y EL PATRON ' / ' (VALOR FIJO 5);
050700*  CUALQUIER OTRO CASO REUTILIZA EL ESCANEO DE RANGO CON EL
050800*  MODO-CAMA ACTIVADO PARA QUE UNA 'K' EXPANDA A TRES CEROS.
050900*  NOTA (RQ-1131): 'LUKS BUTIK OTEL' Y 'DIGER (APART, PANSIYON)'
051000*  LLEVAN U Y G TURCAS CON DIACRITICO (CCSID 1026 - TURCO).
051100******************************************************************
051200 PARSEA-CAMAS SECTION.
051300     MOVE 'N' TO WKS-RG-FALTANTE
051400     MOVE 0   TO WKS-RG-RESULTADO
051500     MOVE 1   TO WKS-RG-MODO-CAMA
051600     IF WKS-RG-ENTRADA = 'Lüks Butik Otel'
051700       OR WKS-RG-ENTRADA = 'Butik Otel'
051800       OR WKS-RG-ENTRADA = 'Business'
051900       OR WKS-RG-ENTRADA = 'Diğer (Apart, Pansiyon)'
052000       MOVE 'Y' TO WKS-RG-FALTANTE
052100     ELSE
052200       MOVE 0 TO WKS-RG-CONTADOR-BARRA
052300       INSPECT WKS-RG-ENTRADA TALLYING WKS-RG-CONTADOR-BARRA
052400               FOR ALL ' / '
052500       IF WKS-RG-CONTADOR-BARRA > 0
052600          MOVE 5 TO WKS-RG-RESULTADO
052700       ELSE
052800          MOVE 0 TO WKS-RG-VISTO-GUION WKS-RG-DIG-BAJO
052900                    WKS-RG-DIG-ALTO
053000          MOVE 0 TO WKS-RG-VALOR-BAJO WKS-RG-VALOR-ALTO
053100          PERFORM ESCANEA-UN-CARACTER-RANGO VARYING WKS-RG-POS
053200                  FROM 1 BY 1 UNTIL WKS-RG-POS > 24
053300          IF RG-VISTO-GUION
053400             IF RG-HAY-DIGITOS-BAJO AND RG-HAY-DIGITOS-ALTO
053500                COMPUTE WKS-RG-RESULTADO ROUNDED =
053600                     (WKS-RG-VALOR-BAJO + WKS-RG-VALOR-ALTO) / 2
053700             ELSE
053800                MOVE 'Y' TO WKS-RG-FALTANTE
053900             END-IF
054000          ELSE
054100             IF RG-HAY-DIGITOS-BAJO
054200                MOVE WKS-RG-VALOR-BAJO TO WKS-RG-RESULTADO
054300             ELSE
054400                MOVE 'Y' TO WKS-RG-FALTANTE
054500             END-IF
054600          END-IF
054700       END-IF
054800     END-IF
054900     MOVE 0 TO WKS-RG-MODO-CAMA.
055000 PARSEA-CAMAS-E. EXIT.
055100
055200 ESCANEA-UN-CARACTER-RANGO SECTION.
055300     MOVE WKS-RG-ENTRADA(WKS-RG-POS:1) TO WKS-RG-CARACTER
055400     EVALUATE TRUE
055500       WHEN WKS-RG-CARACTER = '-'
055600            MOVE 1 TO WKS-RG-VISTO-GUION
055700       WHEN WKS-RG-CARACTER = 'K' AND WKS-RG-MODO-CAMA = 1
055800            MOVE 0 TO WKS-RG-DIGITO-ACTUAL
055900            PERFORM ACUMULA-DIGITO-RANGO
056000            PERFORM ACUMULA-DIGITO-RANGO
056100            PERFORM ACUMULA-DIGITO-RANGO
056200       WHEN WKS-RG-CARACTER IS NUMERIC
056300            MOVE WKS-RG-CARACTER-N TO WKS-RG-DIGITO-ACTUAL
056400            PERFORM ACUMULA-DIGITO-RANGO
056500       WHEN OTHER
056600            CONTINUE
056700     END-EVALUATE.
056800 ESCANEA-UN-CARACTER-RANGO-E. EXIT.
056900
057000 ACUMULA-DIGITO-RANGO SECTION.
057100     IF RG-VISTO-GUION
057200       COMPUTE WKS-RG-VALOR-ALTO =
057300               WKS-RG-VALOR-ALTO * 10 + WKS-RG-DIGITO-ACTUAL
057400       MOVE 1 TO WKS-RG-DIG-ALTO
057500     ELSE
057600       COMPUTE WKS-RG-VALOR-BAJO =
057700               WKS-RG-VALOR-BAJO * 10 + WKS-RG-DIGITO-ACTUAL
057800       MOVE 1 TO WKS-RG-DIG-BAJO
057900     END-IF.
058000 ACUMULA-DIGITO-RANGO-E. EXIT.
058100
058200******************************************************************
058300*  PARSEA-MAPIN-SEGMENTO - REGLA 5: USA LA REDEFINICION
058400*  FILV-MSEG-TIPO / FILV-MSEG-RESTO DE RQFILV1 PARA EVITAR
058500*  UNSTRING; EL PRIMER CARACTER DE RESTO ES EL DIGITO DE
058600*  POBLACION (0-5) Y, SI LO SIGUE UN GUION, EL TERCERO ES LA
058700*  LETRA DE LUJO (A-E).
058800******************************************************************
058900 PARSEA-MAPIN-SEGMENTO SECTION.
059000     MOVE 'N' TO WKS-MS-POP-FALTA
059100     MOVE 'N' TO WKS-MS-LUX-FALTA
059200     MOVE 0   TO WKS-MS-POP-NUM
059300     MOVE 0   TO WKS-MS-LUX-NUM
059400     MOVE FILV-MSEG-RESTO(1:1) TO WKS-MS-DIGITO
059500     IF WKS-MS-DIGITO IS NUMERIC AND WKS-MS-DIGITO-N <= 5
059600       COMPUTE WKS-MS-POP-NUM = 6 - WKS-MS-DIGITO-N
059700       IF FILV-MSEG-RESTO(2:1) = '-'
059800          MOVE FILV-MSEG-RESTO(3:1) TO WKS-MS-LETRA
059900          EVALUATE WKS-MS-LETRA
060000             WHEN 'A' MOVE 5 TO WKS-MS-LUX-NUM
060100             WHEN 'B' MOVE 4 TO WKS-MS-LUX-NUM
060200             WHEN 'C' MOVE 3 TO WKS-MS-LUX-NUM
060300             WHEN 'D' MOVE 2 TO WKS-MS-LUX-NUM
060400             WHEN 'E' MOVE 1 TO WKS-MS-LUX-NUM
060500             WHEN OTHER
060600                  MOVE 'Y' TO WKS-MS-LUX-FALTA
060700          END-EVALUATE
060800       ELSE
060900          MOVE 'Y' TO WKS-MS-LUX-FALTA
061000       END-IF
061100     ELSE
061200       MOVE 'Y' TO WKS-MS-POP-FALTA
061300       MOVE 'Y' TO WKS-MS-LUX-FALTA
061400     END-IF.
061500 PARSEA-MAPIN-SEGMENTO-E. EXIT.
061600
061700******************************************************************
061800*  CODIFICA-ONE-HOT - REGLA 6, VOCABULARIO FIJO POR CAMPO CON
061900*  PRIMER VALOR ALFABETICO COMO REFERENCIA (SIN BANDERA).
062000******************************************************************
062100 CODIFICA-ONE-HOT SECTION.
062200     MOVE 0 TO PROC-SK-DIREKT PROC-SK-ONLINE PROC-SK-TOPTAN
062300     EVALUATE FILV-SATIS-KANALI
062400       WHEN 'Direkt'  MOVE 1 TO PROC-SK-DIREKT
062500       WHEN 'Online'  MOVE 1 TO PROC-SK-ONLINE
062600       WHEN 'Toptan'  MOVE 1 TO PROC-SK-TOPTAN
062700       WHEN OTHER     CONTINUE
062800     END-EVALUATE
062900
063000     MOVE 0 TO PROC-MP-KURUMSAL PROC-MP-PERAKENDE PROC-MP-VIP
063100     EVALUATE FILV-MUSTERI-PROFILI
063200       WHEN 'Kurumsal'  MOVE 1 TO PROC-MP-KURUMSAL
063300       WHEN 'Perakende' MOVE 1 TO PROC-MP-PERAKENDE
063400       WHEN 'Vip'       MOVE 1 TO PROC-MP-VIP
063500       WHEN OTHER       CONTINUE
063600     END-EVALUATE
063700
063800     MOVE 0 TO PROC-MB-EGE PROC-MB-ICANADOLU
063900               PROC-MB-KARADENIZ PROC-MB-MARMARA
064000     EVALUATE FILV-MUSTERI-BOLGE4
064100       WHEN 'Ege'        MOVE 1 TO PROC-MB-EGE
064200       WHEN 'Icanadolu'  MOVE 1 TO PROC-MB-ICANADOLU
064300       WHEN 'Karadeniz'  MOVE 1 TO PROC-MB-KARADENIZ
064400       WHEN 'Marmara'    MOVE 1 TO PROC-MB-MARMARA
064500       WHEN OTHER        CONTINUE
064600     END-EVALUATE
064700
064800     MOVE 0 TO PROC-OT-RESORT PROC-OT-SEHIR PROC-OT-ZINCIR
064900     EVALUATE FILV-OTEL-TIPI
065000       WHEN 'Resort'  MOVE 1 TO PROC-OT-RESORT
065100       WHEN 'Sehir'   MOVE 1 TO PROC-OT-SEHIR
065200       WHEN 'Zincir'  MOVE 1 TO PROC-OT-ZINCIR
065300       WHEN OTHER     CONTINUE
065400     END-EVALUATE
065500
065600     MOVE 0 TO PROC-MT-HR PROC-MT-RA PROC-MT-RB
065700     EVALUATE FILV-MSEG-TIPO
065800       WHEN 'HR'  MOVE 1 TO PROC-MT-HR
065900       WHEN 'RA'  MOVE 1 TO PROC-MT-RA
066000       WHEN 'RB'  MOVE 1 TO PROC-MT-RB
066100       WHEN OTHER CONTINUE
066200     END-EVALUATE.
066300 CODIFICA-ONE-HOT-E. EXIT.
066400
066500******************************************************************
066600*  ARMA-REGISTRO-PROCESADO - TRASLADA LA TABLA DE 15 MAGNITUDES  *
066700*  ESCALADAS Y SUS BANDERAS DE FALTANTE AL REGISTRO RQPROC Y LO  *
066800*  ESCRIBE.
066900******************************************************************
067000 ARMA-REGISTRO-PROCESADO SECTION.
067100     MOVE FILV-CUST-ID TO PROC-CUST-ID
067200
067300     MOVE WKS-FEAT-VALOR(IX-SATIS-HACMI)
067400                              TO PROC-SATIS-HACMI-NUM
067500     MOVE WKS-FEAT-VALOR(IX-DIAGEO-SATIS)
067600                              TO PROC-DIAGEO-SATIS-NUM
067700     MOVE WKS-FEAT-VALOR(IX-ORT-HARCAMA)
067800                              TO PROC-ORT-HARCAMA-NUM
067900     MOVE WKS-FEAT-VALOR(IX-KUVER)     TO PROC-KUVER-NUM
068000     MOVE WKS-FEAT-VALOR(IX-YATAK)     TO PROC-YATAK-NUM
068100     MOVE WKS-FEAT-VALOR(IX-YILLIK-MISAFIR)
068200                              TO PROC-YILLIK-MISAFIR-NUM
068300     MOVE WKS-FEAT-VALOR(IX-BILET)     TO PROC-BILET-ENC
068400     MOVE WKS-FEAT-VALOR(IX-HERSEY)    TO PROC-HERSEY-ENC
068500     MOVE WKS-FEAT-VALOR(IX-KIS)       TO PROC-KIS-ENC
068600     MOVE WKS-FEAT-VALOR(IX-LAT)       TO PROC-LAT
068700     MOVE WKS-FEAT-VALOR(IX-LNG)       TO PROC-LNG
068800     MOVE WKS-FEAT-VALOR(IX-MAP-PROFILE)
068900                              TO PROC-MAP-PROFILE-SCORE
069000     MOVE WKS-FEAT-VALOR(IX-MAP-POP)   TO PROC-MAP-POP-SCORE
069100     MOVE WKS-FEAT-VALOR(IX-MAPIN-POP) TO PROC-MAPIN-POP-NUM
069200     MOVE WKS-FEAT-VALOR(IX-MAPIN-LUX) TO PROC-MAPIN-LUX-NUM
069300
069400     MOVE WKS-FEAT-FALTANTE(IX-SATIS-HACMI)
069500                              TO PROC-SATIS-HACMI-MISS
069600     MOVE WKS-FEAT-FALTANTE(IX-DIAGEO-SATIS)
069700                              TO PROC-DIAGEO-SATIS-MISS
069800     MOVE WKS-FEAT-FALTANTE(IX-ORT-HARCAMA)
069900                              TO PROC-ORT-HARCAMA-MISS
070000     MOVE WKS-FEAT-FALTANTE(IX-KUVER)  TO PROC-KUVER-MISS
070100     MOVE WKS-FEAT-FALTANTE(IX-YILLIK-MISAFIR)
070200                              TO PROC-YILLIK-MISAFIR-MISS
070300     MOVE WKS-FEAT-FALTANTE(IX-YATAK)  TO PROC-YATAK-MISS
070400     MOVE WKS-FEAT-FALTANTE(IX-BILET)  TO PROC-BILET-MISS
070500     MOVE WKS-FEAT-FALTANTE(IX-HERSEY) TO PROC-HERSEY-MISS
070600     MOVE WKS-FEAT-FALTANTE(IX-KIS)    TO PROC-KIS-MISS
070700     MOVE WKS-FEAT-FALTANTE(IX-MAPIN-POP)
070800                              TO PROC-MAPIN-POP-MISS
070900     MOVE WKS-FEAT-FALTANTE(IX-MAPIN-LUX)
071000                              TO PROC-MAPIN-LUX-MISS
071100
071200     WRITE RQPC-REGISTRO-PROCESADO
071300     IF FS-RQPROC NOT EQUAL 0
071400       MOVE 'WRITE'    TO   ACCION
071500       MOVE PROC-CUST-ID TO LLAVE
071600       MOVE 'RQPROC'   TO   ARCHIVO
071700       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
071800                             FS-RQPROC, FSE-RQPROC
071900     ELSE
072000       ADD 1 TO WKS-ESCRITOS
072100     END-IF.
072200 ARMA-REGISTRO-PROCESADO-E. EXIT.
072300
072400 ESTADISTICAS SECTION.
072500     DISPLAY '******************************************'
072600     DISPLAY 'RQPREP1 - PREPARACION DE CARACTERISTICAS'
072700     MOVE    WKS-LEIDOS-P1  TO   WKS-MASCARA
072800     DISPLAY 'REGISTROS LEIDOS PASADA 1   : ' WKS-MASCARA
072900     MOVE    WKS-LEIDOS-P2  TO   WKS-MASCARA
073000     DISPLAY 'REGISTROS LEIDOS PASADA 2   : ' WKS-MASCARA
073100     MOVE    WKS-ESCRITOS   TO   WKS-MASCARA
073200     DISPLAY 'REGISTROS ESCRITOS A RQPROC : ' WKS-MASCARA
073300     DISPLAY '--- FALTANTES POR CARACTERISTICA ---'
073400     MOVE WKS-MM-FALTANTES(IX-SATIS-HACMI)    TO WKS-MASCARA
073500     DISPLAY 'SATIS-HACMI    : ' WKS-MASCARA
073600     MOVE WKS-MM-FALTANTES(IX-DIAGEO-SATIS)   TO WKS-MASCARA
073700     DISPLAY 'DIAGEO-SATIS   : ' WKS-MASCARA
073800     MOVE WKS-MM-FALTANTES(IX-ORT-HARCAMA)    TO WKS-MASCARA
073900     DISPLAY 'ORT-HARCAMA    : ' WKS-MASCARA
074000     MOVE WKS-MM-FALTANTES(IX-KUVER)          TO WKS-MASCARA
074100     DISPLAY 'KUVER-SAYISI   : ' WKS-MASCARA
074200     MOVE WKS-MM-FALTANTES(IX-YATAK)          TO WKS-MASCARA
074300     DISPLAY 'YATAK-SAYISI   : ' WKS-MASCARA
074400     MOVE WKS-MM-FALTANTES(IX-YILLIK-MISAFIR) TO WKS-MASCARA
074500     DISPLAY 'YILLIK-MISAFIR : ' WKS-MASCARA
074600     MOVE WKS-MM-FALTANTES(IX-BILET)          TO WKS-MASCARA
074700     DISPLAY 'BILET-ETKINLIK : ' WKS-MASCARA
074800     MOVE WKS-MM-FALTANTES(IX-HERSEY)         TO WKS-MASCARA
074900     DISPLAY 'HERSEY-DAHIL   : ' WKS-MASCARA
075000     MOVE WKS-MM-FALTANTES(IX-KIS)            TO WKS-MASCARA
075100     DISPLAY 'KIS-MEVSIMI    : ' WKS-MASCARA
075200     MOVE WKS-MM-FALTANTES(IX-MAPIN-POP)      TO WKS-MASCARA
075300     DISPLAY 'MAPIN-POP-NUM  : ' WKS-MASCARA
075400     MOVE WKS-MM-FALTANTES(IX-MAPIN-LUX)      TO WKS-MASCARA
075500     DISPLAY 'MAPIN-LUX-NUM  : ' WKS-MASCARA
075600     DISPLAY '******************************************'.
075700 ESTADISTICAS-E. EXIT.
075800
075900 CIERRA-ARCHIVOS SECTION.
076000     CLOSE RQFILV
076100           RQPROC.
076200 CIERRA-ARCHIVOS-E. EXIT.
