000100******************************************************************
000200* FECHA       : 23/03/1991                                       *
000300* PROGRAMADOR : JORGE MARTINEZ (JMR)
000400* APLICACION  : RIQUEZA DE DISPOSITIVO / MAPIN
000500* PROGRAMA    : RQ0041C1
000600* TIPO        : BATCH
000700* DESCRIPCION : LEE EL PERFIL DE CLUSTER DE RESTAURANTES (RQPFRE)
000800*             : Y CALCULA EL PUNTAJE DE RIQUEZA, TRANSFORMANDO EL
000900*             : TOTAL DE VISITAS CON LN(1+X) VIA LA SUBRUTINA
001000*             : RQLNX Y PONDERANDO GASTO, POBLACION, CALIDAD,
001100*             : TIPO DE ESTABLECIMIENTO Y FRANJA HORARIA.
001200* ARCHIVOS    : RQPFRE=E, RQSCRE=S
001300* ACCION (ES) : E=ENTRADA, S=SALIDA
001400* INSTALADO   : 30/03/1991
001500* BPM/RATIONAL: 100238
001600* NOMBRE      : PUNTAJE DE RIQUEZA POR RESTAURANTES
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    RQREST1.
002000 AUTHOR.        JORGE MARTINEZ.
002100 INSTALLATION.  DEPTO DESARROLLO BATCH.
002200 DATE-WRITTEN.  23/03/1991.
002300 DATE-COMPILED. 23/03/1991.
002400 SECURITY.      USO INTERNO - CONFIDENCIAL.
002500******************************************************************
002600*                     H I S T O R I A L                          *
002700******************************************************************
002800* 23/03/1991 JMR  ALTA INICIAL DEL PROGRAMA                       JMR9103
002900* 02/12/1998 JMR  REVISION Y2K DE WKS-FECHA-EJECUCION             JMR9812
003000* 06/04/2004 EDR  ESTANDARIZA MENSAJES DE ERROR CON DEBD1R00      EDR0406
003100* 22/08/2023 EDR  RECOMPILADO, LLAMA A RQLNX PARA LOGARITMOS      EDR2308
003200* 22/08/2023 EDR  TICKET RQ-1126: PESO NEGATIVO DE POBLACION      EDR2308
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS DIGITOS   IS '0' THRU '9'
003900     CLASS ALFABETO  IS 'A' THRU 'Z'
004000     UPSI-0 ON STATUS IS SW-UPSI-REPROCESO.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RQPFRE ASSIGN TO RQPFRE
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS  IS FS-RQPFRE
004600                         FSE-RQPFRE.
004700
004800     SELECT RQSCRE ASSIGN TO RQSCRE
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS FS-RQSCRE
005100                         FSE-RQSCRE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500******************************************************************
005600*          DEFINICION DE ESTRUCTURA DE ARCHIVOS                  *
005700******************************************************************
005800*--> PERFIL DE CLUSTER DE RESTAURANTES (ENTRADA)
005900 FD  RQPFRE
006000     RECORDING MODE IS F.
006100     COPY RQPFRE1.
006200*--> PERFIL DE CLUSTER DE RESTAURANTES CON PUNTAJE (SALIDA)
006300 FD  RQSCRE
006400     RECORDING MODE IS F.
006500     COPY RQPFRE1 REPLACING ==RQPC-PERFIL-RESTAURANTE== BY
006600                           ==RQPC-PERFIL-RESTAURANTE-SAL==
006700                           ==PFRE-==                   BY
006800                           ==PFRS-==.
006900
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
007300******************************************************************
007400 01  WKS-FS-STATUS.
007500     02  WKS-STATUS.
007600         04  FS-RQPFRE              PIC 9(02) VALUE ZEROES.
007700         04  FSE-RQPFRE.
007800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
007900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008100         04  FS-RQSCRE              PIC 9(02) VALUE ZEROES.
008200         04  FSE-RQSCRE.
008300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
008400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008500             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008600*--> VARIABLES RUTINA DE FSE
008700         04  PROGRAMA               PIC X(08) VALUE SPACES.
008800         04  ARCHIVO                PIC X(08) VALUE SPACES.
008900         04  ACCION                 PIC X(10) VALUE SPACES.
009000         04  LLAVE                  PIC X(32) VALUE SPACES.
009100         04  FILLER                 PIC X(01) VALUE SPACE.
009200******************************************************************
009300*         RECURSOS DE TRABAJO Y VARIABLES AUXILIARES             *
009400******************************************************************
009500 01  WKS-VARIABLES-TRABAJO.
009600     02  WKS-FLAGS.
009700         04  WKS-FIN-RQPFRE         PIC 9(01) VALUE ZEROES.
009800             88  FIN-RQPFRE                   VALUE 1.
009900     02  WKS-LEIDOS                 PIC 9(07) COMP VALUE ZEROES.
010000     02  WKS-ESCRITOS               PIC 9(07) COMP VALUE ZEROES.
010100     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010200*--> FECHA DE PROCESO, VIENE DE SYSIN (JCL/PARM DEL PASO)
010300     02  WKS-FECHA-EJECUCION        PIC 9(08) VALUE ZEROES.
010400     02  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
010500         04  WKS-FEJ-ANIO           PIC 9(04).
010600         04  WKS-FEJ-MES            PIC 9(02).
010700         04  WKS-FEJ-DIA            PIC 9(02).
010800*--> HORA DE ARRANQUE DEL PASO, PARA EL LOG DE OPERACIONES
010900     02  WKS-HORA-INICIO            PIC 9(08) VALUE ZEROES.
011000     02  WKS-HORA-INICIO-R REDEFINES WKS-HORA-INICIO.
011100         04  WKS-HIN-HORA           PIC 9(02).
011200         04  WKS-HIN-MINUTO         PIC 9(02).
011300         04  WKS-HIN-SEGUNDO        PIC 9(02).
011400         04  WKS-HIN-CENTESIMA      PIC 9(02).
011410*--> HORA DE CIERRE DEL PASO, PARA EL LOG DE OPERACIONES
011420     02  WKS-HORA-FIN               PIC 9(08) VALUE ZEROES.
011430     02  WKS-HORA-FIN-R REDEFINES WKS-HORA-FIN.
011440         04  WKS-HFN-HORA           PIC 9(02).
011450         04  WKS-HFN-MINUTO         PIC 9(02).
011460         04  WKS-HFN-SEGUNDO        PIC 9(02).
011470         04  WKS-HFN-CENTESIMA      PIC 9(02).
011500     02  FILLER                     PIC X(01) VALUE SPACE.
011600*--> AREA DE PASO A/DE LA SUBRUTINA DE LOGARITMO NATURAL
011700     02  WKS-LOG-ENTRADA            PIC S9(9)V9(6) VALUE 0.
011800     02  WKS-LOG-SALIDA             PIC S9(9)V9(6) VALUE 0.
011900     02  WKS-LN-TOTAL-VISITAS       PIC S9(9)V9(6) VALUE 0.
012000******************************************************************
012100 PROCEDURE DIVISION.
012200******************************************************************
012300*               S E C C I O N    P R I N C I P A L
012400******************************************************************
012500 000-MAIN SECTION.
012600     PERFORM APERTURA-ARCHIVOS
012700     PERFORM LEE-RQPFRE
012800     PERFORM PROCESA-CLUSTERS UNTIL FIN-RQPFRE
012900     PERFORM ESTADISTICAS
013000     PERFORM CIERRA-ARCHIVOS
013100     STOP RUN.
013200 000-MAIN-E. EXIT.
013300
013400 APERTURA-ARCHIVOS SECTION.
013500     ACCEPT WKS-FECHA-EJECUCION FROM SYSIN
013600     ACCEPT WKS-HORA-INICIO     FROM TIME
013700     MOVE   'RQREST1'  TO  PROGRAMA
013800     OPEN INPUT  RQPFRE
013900          OUTPUT RQSCRE
014000     IF FS-RQPFRE NOT EQUAL 0
014100       MOVE 'OPEN'     TO   ACCION
014200       MOVE SPACES     TO   LLAVE
014300       MOVE 'RQPFRE'   TO   ARCHIVO
014400       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014500                             FS-RQPFRE, FSE-RQPFRE
014600       DISPLAY '>>> NO SE PUDO ABRIR RQPFRE <<<' UPON CONSOLE
014700       MOVE 91 TO RETURN-CODE
014800       STOP RUN
014900     END-IF
015000     IF FS-RQSCRE NOT EQUAL 0
015100       MOVE 'OPEN'     TO   ACCION
015200       MOVE SPACES     TO   LLAVE
015300       MOVE 'RQSCRE'   TO   ARCHIVO
015400       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015500                             FS-RQSCRE, FSE-RQSCRE
015600       DISPLAY '>>> NO SE PUDO ABRIR RQSCRE <<<' UPON CONSOLE
015700       MOVE 91 TO RETURN-CODE
015800       STOP RUN
015900     END-IF.
016000 APERTURA-ARCHIVOS-E. EXIT.
016100
016200 LEE-RQPFRE SECTION.
016300     READ RQPFRE
016400       AT END
016500          MOVE 1 TO WKS-FIN-RQPFRE
016600     END-READ.
016700 LEE-RQPFRE-E. EXIT.
016800
016900 PROCESA-CLUSTERS SECTION.
017000     ADD 1 TO WKS-LEIDOS
017100     MOVE PFRE-TOTAL-VISITS TO WKS-LOG-ENTRADA
017200     CALL 'RQLNX' USING WKS-LOG-ENTRADA, WKS-LOG-SALIDA
017300     MOVE WKS-LOG-SALIDA TO WKS-LN-TOTAL-VISITAS
017400     PERFORM CALCULA-SCORE-REST
017500     PERFORM ARMA-REGISTRO-SALIDA
017600     PERFORM LEE-RQPFRE.
017700 PROCESA-CLUSTERS-E. EXIT.
017800
017900******************************************************************
018000*  CALCULA-SCORE-REST - SUMA PONDERADA DEL GASTO, EL PUNTAJE     *
018100*  INVERSO DE POBLACION (PESO NEGATIVO), LA CALIDAD, EL TOTAL DE *
018200*  VISITAS TRANSFORMADO Y LAS TASAS DE TIPO DE LOCAL Y FRANJA    *
018300*  HORARIA. REDONDEO A 6 DECIMALES.                              *
018400******************************************************************
018500 CALCULA-SCORE-REST SECTION.
018600     COMPUTE PFRE-RICHNESS-SCORE ROUNDED =
018700             (4  * PFRE-AVG-SATIS-HACMI)
018800           + (5  * PFRE-AVG-ORT-HARCAMA)
018900           + (-3 * PFRE-AVG-POP-INVERSE)
019000           + (4  * PFRE-AVG-QUALITY)
019100           + (3  * WKS-LN-TOTAL-VISITAS)
019200           + (1  * PFRE-VT-D-RATE)
019300           + (3  * PFRE-VT-H-RATE)
019400           + (5  * PFRE-VT-R-RATE)
019500           + (1  * PFRE-TS-AFTERNOON)
019600           + (2  * PFRE-TS-EVENING)
019700           + (1  * PFRE-TS-MORNING)
019800           + (2  * PFRE-TS-NIGHT).
019900 CALCULA-SCORE-REST-E. EXIT.
020000
020100 ARMA-REGISTRO-SALIDA SECTION.
020200     MOVE PFRE-CLUSTER              TO PFRS-CLUSTER
020300     MOVE PFRE-AVG-SATIS-HACMI      TO PFRS-AVG-SATIS-HACMI
020400     MOVE PFRE-AVG-ORT-HARCAMA      TO PFRS-AVG-ORT-HARCAMA
020500     MOVE PFRE-AVG-POP-INVERSE      TO PFRS-AVG-POP-INVERSE
020600     MOVE PFRE-AVG-QUALITY          TO PFRS-AVG-QUALITY
020700     MOVE PFRE-TOTAL-VISITS         TO PFRS-TOTAL-VISITS
020800     MOVE PFRE-VT-D-RATE            TO PFRS-VT-D-RATE
020900     MOVE PFRE-VT-H-RATE            TO PFRS-VT-H-RATE
021000     MOVE PFRE-VT-R-RATE            TO PFRS-VT-R-RATE
021100     MOVE PFRE-TS-AFTERNOON         TO PFRS-TS-AFTERNOON
021200     MOVE PFRE-TS-EVENING           TO PFRS-TS-EVENING
021300     MOVE PFRE-TS-MORNING           TO PFRS-TS-MORNING
021400     MOVE PFRE-TS-NIGHT             TO PFRS-TS-NIGHT
021500     MOVE PFRE-RICHNESS-SCORE       TO PFRS-RICHNESS-SCORE
021600     WRITE RQPC-PERFIL-RESTAURANTE-SAL
021700     IF FS-RQSCRE NOT EQUAL 0
021800       MOVE 'WRITE'    TO   ACCION
021900       MOVE PFRE-CLUSTER-R TO LLAVE
022000       MOVE 'RQSCRE'   TO   ARCHIVO
022100       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022200                             FS-RQSCRE, FSE-RQSCRE
022300     ELSE
022400       ADD 1 TO WKS-ESCRITOS
022500     END-IF.
022600 ARMA-REGISTRO-SALIDA-E. EXIT.
022700
022800 ESTADISTICAS SECTION.
022820     ACCEPT   WKS-HORA-FIN FROM TIME
022900     DISPLAY '******************************************'
023000     DISPLAY 'RQREST1 - PUNTAJE DE RIQUEZA POR RESTAURANTES'
023100     MOVE    WKS-LEIDOS     TO   WKS-MASCARA
023200     DISPLAY 'CLUSTERS LEIDOS  DE RQPFRE  : ' WKS-MASCARA
023300     MOVE    WKS-ESCRITOS   TO   WKS-MASCARA
023400     DISPLAY 'CLUSTERS ESCRITOS A RQSCRE  : ' WKS-MASCARA
023410     DISPLAY 'HORA INICIO : ' WKS-HIN-HORA '.' WKS-HIN-MINUTO
023420             '.' WKS-HIN-SEGUNDO
023430     DISPLAY 'HORA FIN    : ' WKS-HFN-HORA '.' WKS-HFN-MINUTO
023440             '.' WKS-HFN-SEGUNDO
023500     DISPLAY '******************************************'.
023600 ESTADISTICAS-E. EXIT.
023700
023800 CIERRA-ARCHIVOS SECTION.
023900     CLOSE RQPFRE
024000           RQSCRE.
024100 CIERRA-ARCHIVOS-E. EXIT.
