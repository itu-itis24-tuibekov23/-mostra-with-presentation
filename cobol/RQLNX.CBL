000100******************************************************************
000200* FECHA       : 20/03/1991                                       *
000300* PROGRAMADOR : JORGE MARTINEZ (JMR)
000400* APLICACION  : RIQUEZA DE DISPOSITIVO / MAPIN
000500* PROGRAMA    : RQLNX
000600* TIPO        : SUBRUTINA (CALL)
000700* DESCRIPCION : CALCULA EL LOGARITMO NATURAL DE (1 + ENTRADA) POR
000800*             : SERIE DE POTENCIAS, SIN USAR FUNCTION ALGUNA, PARA
000900*             : LOS CAMPOS DE MAGNITUD QUE RQCAFE1 Y RQREST1
001000*             : DEBEN TRANSFORMAR ANTES DE PONDERAR.
001100* ARCHIVOS    : NINGUNO (SUBRUTINA AL SOLO CALCULO)
001200* ACCION (ES) : N/A
001300* INSTALADO   : 27/03/1991
001400* BPM/RATIONAL: 100236
001500* NOMBRE      : LOGARITMO NATURAL DE 1+X POR SERIE
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    RQLNX IS INITIAL PROGRAM.
001900 AUTHOR.        JORGE MARTINEZ.
002000 INSTALLATION.  DEPTO DESARROLLO BATCH.
002100 DATE-WRITTEN.  20/03/1991.
002200 DATE-COMPILED. 20/03/1991.
002300 SECURITY.      USO INTERNO - CONFIDENCIAL.
002400******************************************************************
002500*                     H I S T O R I A L                          *
002600******************************************************************
002700* 20/03/1991 JMR  ALTA INICIAL, SERIE DE 7 TERMINOS               JMR9103
002800* 04/12/1998 JMR  REVISION Y2K DE WKS-LNX-HORA-LLAMADA            JMR9812
002900* 17/09/2002 EDR  AMPLIA A 9 TERMINOS POR PRECISION EN COLAS      EDR0209
003000* 22/08/2023 EDR  RECOMPILADO, LO LLAMAN RQCAFE1 Y RQREST1        EDR2308
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS DIGITOS   IS '0' THRU '9'
003700     UPSI-1 ON STATUS IS SW-UPSI-TRAZA.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100******************************************************************
004200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
004300******************************************************************
004400 01  WKS-VARIABLES-TRABAJO.
004500*--> HORA DE LA LLAMADA, SOLO PARA LA TRAZA DE DEPURACION (UPSI-1)
004600     02  WKS-LNX-HORA-LLAMADA       PIC 9(08) VALUE ZEROES.
004700     02  WKS-LNX-HORA-LLAMADA-R REDEFINES WKS-LNX-HORA-LLAMADA.
004800         04  WKS-LNX-HLL-HORA       PIC 9(02).
004900         04  WKS-LNX-HLL-MINUTO     PIC 9(02).
005000         04  WKS-LNX-HLL-SEGUNDO    PIC 9(02).
005100         04  WKS-LNX-HLL-CENTESIMA  PIC 9(02).
005200     02  WKS-LNX-Z                  PIC S9(9)V9(6) VALUE 0.
005300     02  WKS-LNX-Z-R REDEFINES WKS-LNX-Z PIC X(11).
005400     02  WKS-LNX-Y                  PIC S9(1)V9(9) VALUE 0.
005500     02  WKS-LNX-Y2                 PIC S9(1)V9(9) VALUE 0.
005600     02  WKS-LNX-TERMINO            PIC S9(1)V9(9) VALUE 0.
005700     02  WKS-LNX-SUMA               PIC S9(3)V9(9) VALUE 0.
005800     02  WKS-LNX-SUMA-R REDEFINES WKS-LNX-SUMA PIC X(13).
005900     02  WKS-LNX-N                  PIC 9(02) COMP VALUE 0.
006000     02  FILLER                     PIC X(01) VALUE SPACE.
006100******************************************************************
006200*                    A R E A   D E   E N L A C E                 *
006300******************************************************************
006400 01  LK-LNX-ENTRADA                 PIC S9(9)V9(6).
006500 01  LK-LNX-SALIDA                  PIC S9(9)V9(6).
006600******************************************************************
006700 PROCEDURE DIVISION USING LK-LNX-ENTRADA, LK-LNX-SALIDA.
006800******************************************************************
006900*               S E C C I O N    P R I N C I P A L
007000******************************************************************
007100 000-MAIN SECTION.
007200     ACCEPT WKS-LNX-HORA-LLAMADA FROM TIME
007300     IF LK-LNX-ENTRADA < 0
007400        MOVE 0 TO LK-LNX-SALIDA
007500     ELSE
007600        PERFORM CALCULA-LOGARITMO
007700        MOVE WKS-LNX-SUMA TO LK-LNX-SALIDA
007800     END-IF
007900     IF SW-UPSI-TRAZA
008000        PERFORM MUESTRA-TRAZA
008100     END-IF
008200     GOBACK.
008300 000-MAIN-E. EXIT.
008400
008500******************************************************************
008600*  CALCULA-LOGARITMO - LN(1+X) = 2*(Y+Y3/3+Y5/5+...+Y19/19)      *
008700*  CON Y = X/(X+2), QUE CONVERGE PARA TODO X >= 0. EVITA         *
008800*  FUNCTION LOG PARA RESPETAR LOS ESTANDARES DEL DEPARTAMENTO.   *
008900******************************************************************
009000 CALCULA-LOGARITMO SECTION.
009100     COMPUTE WKS-LNX-Z = 1 + LK-LNX-ENTRADA
009200     COMPUTE WKS-LNX-Y  = (WKS-LNX-Z - 1) / (WKS-LNX-Z + 1)
009300     COMPUTE WKS-LNX-Y2 = WKS-LNX-Y * WKS-LNX-Y
009400     MOVE WKS-LNX-Y TO WKS-LNX-TERMINO
009500     MOVE WKS-LNX-Y TO WKS-LNX-SUMA
009600     PERFORM SUMA-UN-TERMINO VARYING WKS-LNX-N FROM 3 BY 2
009700             UNTIL WKS-LNX-N > 19
009800     COMPUTE WKS-LNX-SUMA ROUNDED = WKS-LNX-SUMA * 2.
009900 CALCULA-LOGARITMO-E. EXIT.
010000
010100 SUMA-UN-TERMINO SECTION.
010200     COMPUTE WKS-LNX-TERMINO = WKS-LNX-TERMINO * WKS-LNX-Y2
010300     COMPUTE WKS-LNX-SUMA = WKS-LNX-SUMA +
010400             (WKS-LNX-TERMINO / WKS-LNX-N).
010500 SUMA-UN-TERMINO-E. EXIT.
010600
010700 MUESTRA-TRAZA SECTION.
010800     DISPLAY 'RQLNX  HH' WKS-LNX-HLL-HORA
010900             ':' WKS-LNX-HLL-MINUTO
011000             ':' WKS-LNX-HLL-SEGUNDO
011100             ' Z=' WKS-LNX-Z-R
011200             ' LN(1+X)=' WKS-LNX-SUMA-R.
011300 MUESTRA-TRAZA-E. EXIT.
