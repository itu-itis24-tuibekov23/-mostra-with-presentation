000100******************************************************************
000200*  RQPFRE1 -  LAYOUT DEL PERFIL DE CLUSTER DE VISITAS A          *
000300*             RESTAURANTES (RQPFRE) - ENTRADA/SALIDA RQREST1     *
000400*  RQREST1 TRANSFORMA TOTAL-VISITS CON LN(1+X) Y REESCRIBE EL    *
000500*  MISMO REGISTRO CON PFRE-RICHNESS-SCORE LLENO.                 *
000600******************************************************************
000700*----------------------------------------------------------------*
000800* 23/03/1991 JMR  ALTA INICIAL DEL PERFIL DE CLUSTER REST         JMR9105
000900* 22/08/2023 EDR  AGREGADO PFRE-RICHNESS-SCORE (RQREST1)          EDR2308
001000******************************************************************
001100 01  RQPC-PERFIL-RESTAURANTE.
001200     05  PFRE-CLUSTER                  PIC 9(4).
001300     05  PFRE-CLUSTER-R REDEFINES PFRE-CLUSTER
001400                                    PIC X(4).
001500     05  PFRE-AVG-SATIS-HACMI          PIC S9(7)V9(6).
001600     05  PFRE-AVG-ORT-HARCAMA          PIC S9(7)V9(6).
001700     05  PFRE-AVG-POP-INVERSE          PIC S9(7)V9(6).
001800     05  PFRE-AVG-QUALITY              PIC S9(7)V9(6).
001900     05  PFRE-TOTAL-VISITS             PIC S9(7)V9(6).
002000     05  PFRE-TIPO-VENUE.
002100         10  PFRE-VT-D-RATE            PIC S9(1)V9(6).
002200         10  PFRE-VT-H-RATE            PIC S9(1)V9(6).
002300         10  PFRE-VT-R-RATE            PIC S9(1)V9(6).
002400     05  PFRE-FRANJAS-HORARIAS.
002500         10  PFRE-TS-AFTERNOON         PIC S9(1)V9(6).
002600         10  PFRE-TS-EVENING           PIC S9(1)V9(6).
002700         10  PFRE-TS-MORNING           PIC S9(1)V9(6).
002800         10  PFRE-TS-NIGHT             PIC S9(1)V9(6).
002900     05  PFRE-RICHNESS-SCORE           PIC S9(7)V9(6).
003000     05  FILLER                        PIC X(02).
