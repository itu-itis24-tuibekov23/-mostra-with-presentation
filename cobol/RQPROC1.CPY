000100******************************************************************
000200*  RQPROC1  -  LAYOUT DEL REGISTRO DE CARACTERISTICAS            *
000300*              PROCESADAS (RQPROC) - SALIDA DE RQPREP1           *
000400*  TODOS LOS CAMPOS NUMERICOS YA VIENEN ESCALADOS 0-1 POR EL     *
000500*  MIN-MAX DE LA SEGUNDA PASADA DE RQPREP1 (VER PASADA-DOS).     *
000600******************************************************************
000700*----------------------------------------------------------------*
000800* 18/03/1991 JMR  ALTA INICIAL DEL LAYOUT PROCESADO               JMR9103
000900* 02/12/1998 JMR  BANDERAS DE FALTANTE PARA CIERRE Y2K            JMR9812
001000* 22/08/2023 EDR  RECOMPILADO Y AMPLIADO CON ONE-HOT RQPREP1      EDR2308
001100******************************************************************
001200 01  RQPC-REGISTRO-PROCESADO.
001300     05  PROC-CUST-ID                  PIC X(12).
001400*--- MAGNITUDES ESCALADAS (RANGO 0 A 1, 6 DECIMALES) -------------
001500     05  PROC-MAGNITUDES.
001600         10  PROC-SATIS-HACMI-NUM      PIC S9(9)V9(6).
001700         10  PROC-DIAGEO-SATIS-NUM     PIC S9(9)V9(6).
001800         10  PROC-ORT-HARCAMA-NUM      PIC S9(9)V9(6).
001900         10  PROC-KUVER-NUM            PIC S9(9)V9(6).
002000         10  PROC-YATAK-NUM            PIC S9(9)V9(6).
002100         10  PROC-YILLIK-MISAFIR-NUM   PIC S9(9)V9(6).
002200*--- BANDERAS BINARIAS ESCALADAS ---------------------------------
002300     05  PROC-BINARIOS.
002400         10  PROC-BILET-ENC            PIC S9(1)V9(6).
002500         10  PROC-HERSEY-ENC           PIC S9(1)V9(6).
002600         10  PROC-KIS-ENC              PIC S9(1)V9(6).
002700*--- GEOGRAFIA Y SCORES MAPIN ESCALADOS --------------------------
002800     05  PROC-GEO-SCORES.
002900         10  PROC-LAT                  PIC S9(3)V9(6).
003000         10  PROC-LNG                  PIC S9(3)V9(6).
003100         10  PROC-MAP-PROFILE-SCORE    PIC S9(3)V9(6).
003200         10  PROC-MAP-POP-SCORE        PIC S9(3)V9(6).
003300*--- DERIVADOS DE MAPIN-SEGMENT ESCALADOS ------------------------
003400     05  PROC-MAPIN-DERIVADOS.
003500         10  PROC-MAPIN-POP-NUM        PIC S9(1)V9(6).
003600         10  PROC-MAPIN-LUX-NUM        PIC S9(1)V9(6).
003700*--- ONE-HOT, VOCABULARIO FIJO. EL PRIMER VALOR ES REFERENCIA
003800*    Y NO LLEVA BANDERA (SE INFIERE CUANDO TODAS SON CERO).
003900*    SATIS-KANALI    : BAYI(REF) DIREKT ONLINE TOPTAN
004000     05  PROC-SK-DIREKT                PIC 9(1).
004100     05  PROC-SK-ONLINE                PIC 9(1).
004200     05  PROC-SK-TOPTAN                PIC 9(1).
004300*    MUSTERI-PROFILI : BUYUME(REF) KURUMSAL PERAKENDE VIP
004400     05  PROC-MP-KURUMSAL              PIC 9(1).
004500     05  PROC-MP-PERAKENDE             PIC 9(1).
004600     05  PROC-MP-VIP                   PIC 9(1).
004700*    MUSTERI-BOLGE4  : AKDENIZ(REF) EGE ICANADOLU KARADENIZ
004800*                      MARMARA
004900     05  PROC-MB-EGE                   PIC 9(1).
005000     05  PROC-MB-ICANADOLU             PIC 9(1).
005100     05  PROC-MB-KARADENIZ             PIC 9(1).
005200     05  PROC-MB-MARMARA               PIC 9(1).
005300*    OTEL-TIPI       : BUTIK(REF) RESORT SEHIR ZINCIR
005400     05  PROC-OT-RESORT                PIC 9(1).
005500     05  PROC-OT-SEHIR                 PIC 9(1).
005600     05  PROC-OT-ZINCIR                PIC 9(1).
005700*    MAPIN-SEGMENT TIPO (2 LETRAS) : HB(REF) HR RA RB
005800     05  PROC-MT-HR                    PIC 9(1).
005900     05  PROC-MT-RA                    PIC 9(1).
006000     05  PROC-MT-RB                    PIC 9(1).
006100*--- BANDERAS DE VALOR FALTANTE (Y = FALTANTE) -------------------
006200     05  PROC-BANDERAS-FALTANTE.
006300         10  PROC-SATIS-HACMI-MISS     PIC X(1).
006400         10  PROC-DIAGEO-SATIS-MISS    PIC X(1).
006500         10  PROC-ORT-HARCAMA-MISS     PIC X(1).
006600         10  PROC-KUVER-MISS           PIC X(1).
006700         10  PROC-YILLIK-MISAFIR-MISS  PIC X(1).
006800         10  PROC-YATAK-MISS           PIC X(1).
006900         10  PROC-BILET-MISS           PIC X(1).
007000         10  PROC-HERSEY-MISS          PIC X(1).
007100         10  PROC-KIS-MISS             PIC X(1).
007200         10  PROC-MAPIN-POP-MISS       PIC X(1).
007300         10  PROC-MAPIN-LUX-MISS       PIC X(1).
007400     05  FILLER                        PIC X(02).
