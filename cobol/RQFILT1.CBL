000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : JORGE MARTINEZ (JMR)
000400* APLICACION  : RIQUEZA DE DISPOSITIVO / MAPIN
000500* PROGRAMA    : RQ0011C1
000600* TIPO        : BATCH
000700* DESCRIPCION : LEE EL MAESTRO CRUDO DE ESTABLECIMIENTO Y CLIENTE
000800*             : (RQMAEV) Y ESCRIBE UN MAESTRO FILTRADO (RQFILV)
000900*             : ELIMINANDO LOS 15 CAMPOS QUE EL AREA DE ANALISIS
001000*             : NO UTILIZA EN LOS PROCESOS DE ENRIQUECIMIENTO.
001100* ARCHIVOS    : RQMAEV=E, RQFILV=S
001200* ACCION (ES) : E=ENTRADA, S=SALIDA
001300* INSTALADO   : 22/03/1991
001400* BPM/RATIONAL: 100234
001500* NOMBRE      : FILTRO DE MAESTRO DE RIQUEZA
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    RQFILT1.
001900 AUTHOR.        JORGE MARTINEZ.
002000 INSTALLATION.  DEPTO DESARROLLO BATCH.
002100 DATE-WRITTEN.  14/03/1991.
002200 DATE-COMPILED. 14/03/1991.
002300 SECURITY.      USO INTERNO - CONFIDENCIAL.
002400******************************************************************
002500*                     H I S T O R I A L                          *
002600******************************************************************
002700* 14/03/1991 JMR  ALTA INICIAL DEL PROGRAMA                       JMR9103
002800* 08/07/1993 JMR  SE AGREGA CONTEO DE ESTADISTICAS AL FINAL       JMR9307
002900* 09/01/1996 CGA  CORRIGE FS-RQFILV NO SE VALIDABA EN WRITE       CGA9611
003000* 02/12/1998 JMR  REVISION Y2K DE WKS-FECHA-EJECUCION             JMR9812
003100* 06/04/2004 EDR  ESTANDARIZA MENSAJES DE ERROR CON DEBD1R00      EDR0406
003200* 22/08/2023 EDR  RECOMPILADO, LAYOUT RQMAEV1/RQFILV1 NUEVOS      EDR2308
003300* 22/08/2023 EDR  TICKET RQ-1123: FILTRO DE 15 CAMPOS MAPIN       EDR2308
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGITOS   IS '0' THRU '9'
004000     CLASS ALFABETO  IS 'A' THRU 'Z'
004100     UPSI-0 ON STATUS IS SW-UPSI-REPROCESO.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RQMAEV ASSIGN TO RQMAEV
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS  IS FS-RQMAEV
004700                         FSE-RQMAEV.
004800
004900     SELECT RQFILV ASSIGN TO RQFILV
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS FS-RQFILV
005200                         FSE-RQFILV.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*          DEFINICION DE ESTRUCTURA DE ARCHIVOS                  *
005800******************************************************************
005900*--> MAESTRO CRUDO DE ESTABLECIMIENTO Y CLIENTE (ENTRADA)
006000 FD  RQMAEV
006100     RECORDING MODE IS F.
006200     COPY RQMAEV1.
006300*--> MAESTRO FILTRADO (SALIDA)
006400 FD  RQFILV
006500     RECORDING MODE IS F.
006600     COPY RQFILV1.
006700
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
007100******************************************************************
007200 01  WKS-FS-STATUS.
007300     02  WKS-STATUS.
007400         04  FS-RQMAEV              PIC 9(02) VALUE ZEROES.
007500         04  FSE-RQMAEV.
007600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
007700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
007800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
007900         04  FS-RQFILV              PIC 9(02) VALUE ZEROES.
008000         04  FSE-RQFILV.
008100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
008200             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008300             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008400*--> VARIABLES RUTINA DE FSE
008500         04  PROGRAMA               PIC X(08) VALUE SPACES.
008600         04  ARCHIVO                PIC X(08) VALUE SPACES.
008700         04  ACCION                 PIC X(10) VALUE SPACES.
008800         04  LLAVE                  PIC X(32) VALUE SPACES.
008900         04  FILLER                 PIC X(01) VALUE SPACE.
009000******************************************************************
009100*         RECURSOS DE TRABAJO Y VARIABLES AUXILIARES             *
009200******************************************************************
009300 01  WKS-VARIABLES-TRABAJO.
009400     02  WKS-FLAGS.
009500         04  WKS-FIN-RQMAEV         PIC 9(01) VALUE ZEROES.
009600             88  FIN-RQMAEV                   VALUE 1.
009700     02  WKS-LEIDOS                 PIC 9(07) COMP VALUE ZEROES.
009800     02  WKS-ESCRITOS               PIC 9(07) COMP VALUE ZEROES.
009900     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010000*--> FECHA DE PROCESO, VIENE DE SYSIN (JCL/PARM DEL PASO)
010100     02  WKS-FECHA-EJECUCION        PIC 9(08) VALUE ZEROES.
010200     02  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
010300         04  WKS-FEJ-ANIO           PIC 9(04).
010400         04  WKS-FEJ-MES            PIC 9(02).
010500         04  WKS-FEJ-DIA            PIC 9(02).
010600*--> HORA DE ARRANQUE DEL PASO, PARA EL LOG DE OPERACIONES
010700     02  WKS-HORA-INICIO            PIC 9(08) VALUE ZEROES.
010800     02  WKS-HORA-INICIO-R REDEFINES WKS-HORA-INICIO.
010900         04  WKS-HIN-HORA           PIC 9(02).
011000         04  WKS-HIN-MINUTO         PIC 9(02).
011100         04  WKS-HIN-SEGUNDO        PIC 9(02).
011200         04  WKS-HIN-CENTESIMA      PIC 9(02).
011210*--> HORA DE CIERRE DEL PASO, PARA EL LOG DE OPERACIONES
011220     02  WKS-HORA-FIN               PIC 9(08) VALUE ZEROES.
011230     02  WKS-HORA-FIN-R REDEFINES WKS-HORA-FIN.
011240         04  WKS-HFN-HORA           PIC 9(02).
011250         04  WKS-HFN-MINUTO         PIC 9(02).
011260         04  WKS-HFN-SEGUNDO        PIC 9(02).
011270         04  WKS-HFN-CENTESIMA      PIC 9(02).
011300     02  FILLER                     PIC X(01) VALUE SPACE.
011400******************************************************************
011500 PROCEDURE DIVISION.
011600******************************************************************
011700*               S E C C I O N    P R I N C I P A L
011800******************************************************************
011900 000-MAIN SECTION.
012000     PERFORM APERTURA-ARCHIVOS
012100     PERFORM LEE-RQMAEV
012200     PERFORM PROCESA-REGISTROS UNTIL FIN-RQMAEV
012300     PERFORM ESTADISTICAS
012400     PERFORM CIERRA-ARCHIVOS
012500     STOP RUN.
012600 000-MAIN-E. EXIT.
012700
012800 APERTURA-ARCHIVOS SECTION.
012900     ACCEPT WKS-FECHA-EJECUCION FROM SYSIN
013000     ACCEPT WKS-HORA-INICIO     FROM TIME
013100     MOVE   'RQFILT1'  TO  PROGRAMA
013200     OPEN INPUT  RQMAEV
013300          OUTPUT RQFILV
013400     IF FS-RQMAEV NOT EQUAL 0
013500       MOVE 'OPEN'     TO   ACCION
013600       MOVE SPACES     TO   LLAVE
013700       MOVE 'RQMAEV'   TO   ARCHIVO
013800       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
013900                             FS-RQMAEV, FSE-RQMAEV
014000       DISPLAY '>>> NO SE PUDO ABRIR RQMAEV <<<' UPON CONSOLE
014100       MOVE 91 TO RETURN-CODE
014200       STOP RUN
014300     END-IF
014400     IF FS-RQFILV NOT EQUAL 0
014500       MOVE 'OPEN'     TO   ACCION
014600       MOVE SPACES     TO   LLAVE
014700       MOVE 'RQFILV'   TO   ARCHIVO
014800       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014900                             FS-RQFILV, FSE-RQFILV
015000       DISPLAY '>>> NO SE PUDO ABRIR RQFILV <<<' UPON CONSOLE
015100       MOVE 91 TO RETURN-CODE
015200       STOP RUN
015300     END-IF.
015400 APERTURA-ARCHIVOS-E. EXIT.
015500
015600 LEE-RQMAEV SECTION.
015700     READ RQMAEV
015800       AT END
015900          MOVE 1 TO WKS-FIN-RQMAEV
016000     END-READ.
016100 LEE-RQMAEV-E. EXIT.
016200
016300******************************************************************
016400*  PROCESA-REGISTROS - COPIA LOS 18 CAMPOS QUE SOBREVIVEN AL     *
016500*  FILTRO (RQMV-KEPT-FIELDS) HACIA EL REGISTRO FILTRADO; LOS 15  *
016600*  CAMPOS DE RQMV-DROP-FIELDS SIMPLEMENTE NO SE COPIAN (REGLA    *
016700*  DE NEGOCIO CSV-FILTER: BAJA EXACTA DE 15 CAMPOS).             *
016800******************************************************************
016900 PROCESA-REGISTROS SECTION.
017000     ADD 1 TO WKS-LEIDOS
017100     MOVE RQMV-KEPT-FIELDS TO RQFV-DATA
017200     WRITE RQFV-REGISTRO-FILTRADO
017300     IF FS-RQFILV NOT EQUAL 0
017400       MOVE 'WRITE'    TO   ACCION
017500       MOVE MAEV-CUST-ID TO LLAVE
017600       MOVE 'RQFILV'   TO   ARCHIVO
017700       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017800                             FS-RQFILV, FSE-RQFILV
017900     ELSE
018000       ADD 1 TO WKS-ESCRITOS
018100     END-IF
018200     PERFORM LEE-RQMAEV.
018300 PROCESA-REGISTROS-E. EXIT.
018400
018500 ESTADISTICAS SECTION.
018520     ACCEPT   WKS-HORA-FIN FROM TIME
018600     DISPLAY '******************************************'
018700     DISPLAY 'RQFILT1 - FILTRO DE MAESTRO DE RIQUEZA'
018800     MOVE    WKS-LEIDOS     TO   WKS-MASCARA
018900     DISPLAY 'REGISTROS LEIDOS  DE RQMAEV : ' WKS-MASCARA
019000     MOVE    WKS-ESCRITOS   TO   WKS-MASCARA
019100     DISPLAY 'REGISTROS ESCRITOS A RQFILV : ' WKS-MASCARA
019110     DISPLAY 'HORA INICIO : ' WKS-HIN-HORA '.' WKS-HIN-MINUTO
019120             '.' WKS-HIN-SEGUNDO
019130     DISPLAY 'HORA FIN    : ' WKS-HFN-HORA '.' WKS-HFN-MINUTO
019140             '.' WKS-HFN-SEGUNDO
019200     DISPLAY '******************************************'.
019300 ESTADISTICAS-E. EXIT.
019400
019500 CIERRA-ARCHIVOS SECTION.
019600     CLOSE RQMAEV
019700           RQFILV.
019800 CIERRA-ARCHIVOS-E. EXIT.
