000100******************************************************************
000200*  RQFING1 -  LAYOUT DEL REGISTRO FINAL DE RIQUEZA POR           *
000300*             DISPOSITIVO (RQFING) - SALIDA DE RQTOTA1           *
000400******************************************************************
000500*----------------------------------------------------------------*
000600* 23/03/1991 JMR  ALTA INICIAL DEL LAYOUT DE SALIDA FINAL         JMR9108
000700* 22/08/2023 EDR  RECOMPILADO PARA EL NUEVO PROCESO RQ0061C1      EDR2308
000800******************************************************************
000900 01  RQFN-REGISTRO-FINAL.
001000     05  FING-DEVICE-AID               PIC X(36).
001100     05  FING-CLUSTERS.
001200         10  FING-CAFE-CLUSTER         PIC 9(4).
001300         10  FING-PING-CLUSTER         PIC 9(4).
001400         10  FING-REST-CLUSTER         PIC 9(4).
001500     05  FING-SCORES.
001600         10  FING-CAFE-SCORE           PIC S9(9)V9(4).
001700         10  FING-PING-SCORE           PIC S9(9)V9(4).
001800         10  FING-REST-SCORE           PIC S9(9)V9(4).
001900     05  FING-OVERALL-SCORE            PIC S9(9)V9(4).
002000     05  FILLER                        PIC X(02).
