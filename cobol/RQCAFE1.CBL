000100******************************************************************
000200* FECHA       : 22/03/1991                                       *
000300* PROGRAMADOR : JORGE MARTINEZ (JMR)
000400* APLICACION  : RIQUEZA DE DISPOSITIVO / MAPIN
000500* PROGRAMA    : RQ0031C1
000600* TIPO        : BATCH
000700* DESCRIPCION : LEE EL PERFIL DE CLUSTER DE CAFETERIAS (RQPFCA)
000800*             : Y CALCULA EL PUNTAJE DE RIQUEZA POR CAFES,
000900*             : PONDERANDO FRANJA HORARIA, DIA DE SEMANA Y LAS
001000*             : MAGNITUDES QUE SE TRANSFORMAN CON LOGARITMO
001100*             : NATURAL DE (1+X) VIA LA SUBRUTINA RQLNX.
001200* ARCHIVOS    : RQPFCA=E, RQSCCA=S
001300* ACCION (ES) : E=ENTRADA, S=SALIDA
001400* INSTALADO   : 29/03/1991
001500* BPM/RATIONAL: 100237
001600* NOMBRE      : PUNTAJE DE RIQUEZA POR CAFETERIAS
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    RQCAFE1.
002000 AUTHOR.        JORGE MARTINEZ.
002100 INSTALLATION.  DEPTO DESARROLLO BATCH.
002200 DATE-WRITTEN.  22/03/1991.
002300 DATE-COMPILED. 22/03/1991.
002400 SECURITY.      USO INTERNO - CONFIDENCIAL.
002500******************************************************************
002600*                     H I S T O R I A L                          *
002700******************************************************************
002800* 22/03/1991 JMR  ALTA INICIAL DEL PROGRAMA                       JMR9103
002900* 02/12/1998 JMR  REVISION Y2K DE WKS-FECHA-EJECUCION             JMR9812
003000* 06/04/2004 EDR  ESTANDARIZA MENSAJES DE ERROR CON DEBD1R00      EDR0406
003100* 22/08/2023 EDR  RECOMPILADO, LLAMA A RQLNX PARA LOGARITMOS      EDR2308
003200* 22/08/2023 EDR  TICKET RQ-1125: PESOS DE FRANJA Y DIA           EDR2308
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS DIGITOS   IS '0' THRU '9'
003900     CLASS ALFABETO  IS 'A' THRU 'Z'
004000     UPSI-0 ON STATUS IS SW-UPSI-REPROCESO.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RQPFCA ASSIGN TO RQPFCA
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS  IS FS-RQPFCA
004600                         FSE-RQPFCA.
004700
004800     SELECT RQSCCA ASSIGN TO RQSCCA
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS FS-RQSCCA
005100                         FSE-RQSCCA.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500******************************************************************
005600*          DEFINICION DE ESTRUCTURA DE ARCHIVOS                  *
005700******************************************************************
005800*--> PERFIL DE CLUSTER DE CAFETERIAS (ENTRADA)
005900 FD  RQPFCA
006000     RECORDING MODE IS F.
006100     COPY RQPFCA1.
006200*--> PERFIL DE CLUSTER DE CAFETERIAS CON PUNTAJE (SALIDA)
006300 FD  RQSCCA
006400     RECORDING MODE IS F.
006500     COPY RQPFCA1 REPLACING ==RQPC-PERFIL-CAFE== BY
006600                           ==RQPC-PERFIL-CAFE-SAL==
006700                           ==PFCA-==             BY
006800                           ==PFCS-==.
006900
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
007300******************************************************************
007400 01  WKS-FS-STATUS.
007500     02  WKS-STATUS.
007600         04  FS-RQPFCA              PIC 9(02) VALUE ZEROES.
007700         04  FSE-RQPFCA.
007800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
007900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008100         04  FS-RQSCCA              PIC 9(02) VALUE ZEROES.
008200         04  FSE-RQSCCA.
008300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
008400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008500             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008600*--> VARIABLES RUTINA DE FSE
008700         04  PROGRAMA               PIC X(08) VALUE SPACES.
008800         04  ARCHIVO                PIC X(08) VALUE SPACES.
008900         04  ACCION                 PIC X(10) VALUE SPACES.
009000         04  LLAVE                  PIC X(32) VALUE SPACES.
009100         04  FILLER                 PIC X(01) VALUE SPACE.
009200******************************************************************
009300*         RECURSOS DE TRABAJO Y VARIABLES AUXILIARES             *
009400******************************************************************
009500 01  WKS-VARIABLES-TRABAJO.
009600     02  WKS-FLAGS.
009700         04  WKS-FIN-RQPFCA         PIC 9(01) VALUE ZEROES.
009800             88  FIN-RQPFCA                   VALUE 1.
009900     02  WKS-LEIDOS                 PIC 9(07) COMP VALUE ZEROES.
010000     02  WKS-ESCRITOS               PIC 9(07) COMP VALUE ZEROES.
010100     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010200*--> FECHA DE PROCESO, VIENE DE SYSIN (JCL/PARM DEL PASO)
010300     02  WKS-FECHA-EJECUCION        PIC 9(08) VALUE ZEROES.
010400     02  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
010500         04  WKS-FEJ-ANIO           PIC 9(04).
010600         04  WKS-FEJ-MES            PIC 9(02).
010700         04  WKS-FEJ-DIA            PIC 9(02).
010800*--> HORA DE ARRANQUE DEL PASO, PARA EL LOG DE OPERACIONES
010900     02  WKS-HORA-INICIO            PIC 9(08) VALUE ZEROES.
011000     02  WKS-HORA-INICIO-R REDEFINES WKS-HORA-INICIO.
011100         04  WKS-HIN-HORA           PIC 9(02).
011200         04  WKS-HIN-MINUTO         PIC 9(02).
011300         04  WKS-HIN-SEGUNDO        PIC 9(02).
011400         04  WKS-HIN-CENTESIMA      PIC 9(02).
011410*--> HORA DE CIERRE DEL PASO, PARA EL LOG DE OPERACIONES
011420     02  WKS-HORA-FIN               PIC 9(08) VALUE ZEROES.
011430     02  WKS-HORA-FIN-R REDEFINES WKS-HORA-FIN.
011440         04  WKS-HFN-HORA           PIC 9(02).
011450         04  WKS-HFN-MINUTO         PIC 9(02).
011460         04  WKS-HFN-SEGUNDO        PIC 9(02).
011470         04  WKS-HFN-CENTESIMA      PIC 9(02).
011500     02  FILLER                     PIC X(01) VALUE SPACE.
011600*--> AREA DE PASO A/DE LA SUBRUTINA DE LOGARITMO NATURAL
011700     02  WKS-LOG-ENTRADA            PIC S9(9)V9(6) VALUE 0.
011800     02  WKS-LOG-SALIDA             PIC S9(9)V9(6) VALUE 0.
011900*--> LOGARITMOS YA CALCULADOS DE LAS 4 MAGNITUDES DEL CLUSTER
012000     02  WKS-LN-NUM-CAFES           PIC S9(9)V9(6) VALUE 0.
012100     02  WKS-LN-AVG-VISITAS         PIC S9(9)V9(6) VALUE 0.
012200     02  WKS-LN-AVG-DURACION        PIC S9(9)V9(6) VALUE 0.
012300     02  WKS-LN-TOTAL-HORAS         PIC S9(9)V9(6) VALUE 0.
012400******************************************************************
012500 PROCEDURE DIVISION.
012600******************************************************************
012700*               S E C C I O N    P R I N C I P A L
012800******************************************************************
012900 000-MAIN SECTION.
013000     PERFORM APERTURA-ARCHIVOS
013100     PERFORM LEE-RQPFCA
013200     PERFORM PROCESA-CLUSTERS UNTIL FIN-RQPFCA
013300     PERFORM ESTADISTICAS
013400     PERFORM CIERRA-ARCHIVOS
013500     STOP RUN.
013600 000-MAIN-E. EXIT.
013700
013800 APERTURA-ARCHIVOS SECTION.
013900     ACCEPT WKS-FECHA-EJECUCION FROM SYSIN
014000     ACCEPT WKS-HORA-INICIO     FROM TIME
014100     MOVE   'RQCAFE1'  TO  PROGRAMA
014200     OPEN INPUT  RQPFCA
014300          OUTPUT RQSCCA
014400     IF FS-RQPFCA NOT EQUAL 0
014500       MOVE 'OPEN'     TO   ACCION
014600       MOVE SPACES     TO   LLAVE
014700       MOVE 'RQPFCA'   TO   ARCHIVO
014800       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014900                             FS-RQPFCA, FSE-RQPFCA
015000       DISPLAY '>>> NO SE PUDO ABRIR RQPFCA <<<' UPON CONSOLE
015100       MOVE 91 TO RETURN-CODE
015200       STOP RUN
015300     END-IF
015400     IF FS-RQSCCA NOT EQUAL 0
015500       MOVE 'OPEN'     TO   ACCION
015600       MOVE SPACES     TO   LLAVE
015700       MOVE 'RQSCCA'   TO   ARCHIVO
015800       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015900                             FS-RQSCCA, FSE-RQSCCA
016000       DISPLAY '>>> NO SE PUDO ABRIR RQSCCA <<<' UPON CONSOLE
016100       MOVE 91 TO RETURN-CODE
016200       STOP RUN
016300     END-IF.
016400 APERTURA-ARCHIVOS-E. EXIT.
016500
016600 LEE-RQPFCA SECTION.
016700     READ RQPFCA
016800       AT END
016900          MOVE 1 TO WKS-FIN-RQPFCA
017000     END-READ.
017100 LEE-RQPFCA-E. EXIT.
017200
017300 PROCESA-CLUSTERS SECTION.
017400     ADD 1 TO WKS-LEIDOS
017500     PERFORM CALCULA-LOGARITMOS-CAFE
017600     PERFORM CALCULA-SCORE-CAFE
017700     PERFORM ARMA-REGISTRO-SALIDA
017800     PERFORM LEE-RQPFCA.
017900 PROCESA-CLUSTERS-E. EXIT.
018000
018100******************************************************************
018200*  CALCULA-LOGARITMOS-CAFE - TRANSFORMA LAS 4 MAGNITUDES DEL     *
018300*  CLUSTER (VISITAS UNICAS, VISITAS/SEMANA, DURACION PROMEDIO Y  *
018400*  TIEMPO TOTAL) CON LN(1+X) VIA LA SUBRUTINA RQLNX.             *
018500******************************************************************
018600 CALCULA-LOGARITMOS-CAFE SECTION.
018700     MOVE PFCA-NUM-UNIQUE-CAFES TO WKS-LOG-ENTRADA
018800     CALL 'RQLNX' USING WKS-LOG-ENTRADA, WKS-LOG-SALIDA
018900     MOVE WKS-LOG-SALIDA TO WKS-LN-NUM-CAFES
019000
019100     MOVE PFCA-AVG-VISITS-WEEK TO WKS-LOG-ENTRADA
019200     CALL 'RQLNX' USING WKS-LOG-ENTRADA, WKS-LOG-SALIDA
019300     MOVE WKS-LOG-SALIDA TO WKS-LN-AVG-VISITAS
019400
019500     MOVE PFCA-AVG-VISIT-DUR-MIN TO WKS-LOG-ENTRADA
019600     CALL 'RQLNX' USING WKS-LOG-ENTRADA, WKS-LOG-SALIDA
019700     MOVE WKS-LOG-SALIDA TO WKS-LN-AVG-DURACION
019800
019900     MOVE PFCA-TOTAL-TIME-HOURS TO WKS-LOG-ENTRADA
020000     CALL 'RQLNX' USING WKS-LOG-ENTRADA, WKS-LOG-SALIDA
020100     MOVE WKS-LOG-SALIDA TO WKS-LN-TOTAL-HORAS.
020200 CALCULA-LOGARITMOS-CAFE-E. EXIT.
020300
020400******************************************************************
020500*  CALCULA-SCORE-CAFE - SUMA PONDERADA DE LAS 4 MAGNITUDES       *
020600*  TRANSFORMADAS MAS LAS TASAS DE FRANJA HORARIA Y DIA DE        *
020700*  SEMANA DEL CLUSTER. REDONDEO A 6 DECIMALES.                   *
020800******************************************************************
020900 CALCULA-SCORE-CAFE SECTION.
021000     COMPUTE PFCA-RICHNESS-SCORE ROUNDED =
021100             (3 * WKS-LN-NUM-CAFES)
021200           + (4 * WKS-LN-AVG-VISITAS)
021300           + (2 * PFCA-TS-AFTERNOON)
021400           + (3 * PFCA-TS-EVENING)
021500           + (1 * PFCA-TS-MORNING)
021600           + (3 * PFCA-TS-NIGHT)
021700           + (2 * PFCA-DOW-FRIDAY)
021800           + (1 * PFCA-DOW-MONDAY)
021900           + (3 * PFCA-DOW-SATURDAY)
022000           + (3 * PFCA-DOW-SUNDAY)
022100           + (1 * PFCA-DOW-THURSDAY)
022200           + (1 * PFCA-DOW-TUESDAY)
022300           + (1 * PFCA-DOW-WEDNESDAY)
022400           + (3 * WKS-LN-AVG-DURACION)
022500           + (4 * WKS-LN-TOTAL-HORAS).
022600 CALCULA-SCORE-CAFE-E. EXIT.
022700
022800 ARMA-REGISTRO-SALIDA SECTION.
022900     MOVE PFCA-CLUSTER              TO PFCS-CLUSTER
023000     MOVE PFCA-NUM-UNIQUE-CAFES     TO PFCS-NUM-UNIQUE-CAFES
023100     MOVE PFCA-AVG-VISITS-WEEK      TO PFCS-AVG-VISITS-WEEK
023200     MOVE PFCA-TS-AFTERNOON         TO PFCS-TS-AFTERNOON
023300     MOVE PFCA-TS-EVENING           TO PFCS-TS-EVENING
023400     MOVE PFCA-TS-MORNING           TO PFCS-TS-MORNING
023500     MOVE PFCA-TS-NIGHT             TO PFCS-TS-NIGHT
023600     MOVE PFCA-DOW-FRIDAY           TO PFCS-DOW-FRIDAY
023700     MOVE PFCA-DOW-MONDAY           TO PFCS-DOW-MONDAY
023800     MOVE PFCA-DOW-SATURDAY         TO PFCS-DOW-SATURDAY
023900     MOVE PFCA-DOW-SUNDAY           TO PFCS-DOW-SUNDAY
024000     MOVE PFCA-DOW-THURSDAY         TO PFCS-DOW-THURSDAY
024100     MOVE PFCA-DOW-TUESDAY          TO PFCS-DOW-TUESDAY
024200     MOVE PFCA-DOW-WEDNESDAY        TO PFCS-DOW-WEDNESDAY
024300     MOVE PFCA-AVG-VISIT-DUR-MIN    TO PFCS-AVG-VISIT-DUR-MIN
024400     MOVE PFCA-TOTAL-TIME-HOURS     TO PFCS-TOTAL-TIME-HOURS
024500     MOVE PFCA-RICHNESS-SCORE       TO PFCS-RICHNESS-SCORE
024600     WRITE RQPC-PERFIL-CAFE-SAL
024700     IF FS-RQSCCA NOT EQUAL 0
024800       MOVE 'WRITE'    TO   ACCION
024900       MOVE PFCA-CLUSTER-R TO LLAVE
025000       MOVE 'RQSCCA'   TO   ARCHIVO
025100       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025200                             FS-RQSCCA, FSE-RQSCCA
025300     ELSE
025400       ADD 1 TO WKS-ESCRITOS
025500     END-IF.
025600 ARMA-REGISTRO-SALIDA-E. EXIT.
025700
025800 ESTADISTICAS SECTION.
025820     ACCEPT   WKS-HORA-FIN FROM TIME
025900     DISPLAY '******************************************'
026000     DISPLAY 'RQCAFE1 - PUNTAJE DE RIQUEZA POR CAFETERIAS'
026100     MOVE    WKS-LEIDOS     TO   WKS-MASCARA
026200     DISPLAY 'CLUSTERS LEIDOS  DE RQPFCA  : ' WKS-MASCARA
026300     MOVE    WKS-ESCRITOS   TO   WKS-MASCARA
026400     DISPLAY 'CLUSTERS ESCRITOS A RQSCCA  : ' WKS-MASCARA
026410     DISPLAY 'HORA INICIO : ' WKS-HIN-HORA '.' WKS-HIN-MINUTO
026420             '.' WKS-HIN-SEGUNDO
026430     DISPLAY 'HORA FIN    : ' WKS-HFN-HORA '.' WKS-HFN-MINUTO
026440             '.' WKS-HFN-SEGUNDO
026500     DISPLAY '******************************************'.
026600 ESTADISTICAS-E. EXIT.
026700
026800 CIERRA-ARCHIVOS SECTION.
026900     CLOSE RQPFCA
027000           RQSCCA.
027100 CIERRA-ARCHIVOS-E. EXIT.
