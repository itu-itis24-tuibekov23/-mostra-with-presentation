000100******************************************************************
000200*  RQPFCA1 -  LAYOUT DEL PERFIL DE CLUSTER DE VISITAS A CAFES    *
000300*             (RQPFCA) - ENTRADA/SALIDA DE RQCAFE1
000400*  RQCAFE1 LEE EL REGISTRO, TRANSFORMA 4 MAGNITUDES CON LN(1+X)  *
000500*  Y REESCRIBE EL MISMO REGISTRO CON PFCA-RICHNESS-SCORE LLENO.  *
000600******************************************************************
000700*----------------------------------------------------------------*
000800* 23/03/1991 JMR  ALTA INICIAL DEL PERFIL DE CLUSTER CAFES        JMR9104
000900* 22/08/2023 EDR  AGREGADO PFCA-RICHNESS-SCORE (RQCAFE1)          EDR2308
001000******************************************************************
001100 01  RQPC-PERFIL-CAFE.
001200     05  PFCA-CLUSTER                  PIC 9(4).
001300*--> VISTA ALFANUMERICA DE LA LLAVE PARA SEARCH ALL EN RQTOTA1
001400     05  PFCA-CLUSTER-R REDEFINES PFCA-CLUSTER
001500                                    PIC X(4).
001600     05  PFCA-NUM-UNIQUE-CAFES         PIC S9(7)V9(6).
001700     05  PFCA-AVG-VISITS-WEEK          PIC S9(7)V9(6).
001800     05  PFCA-FRANJAS-HORARIAS.
001900         10  PFCA-TS-AFTERNOON         PIC S9(1)V9(6).
002000         10  PFCA-TS-EVENING           PIC S9(1)V9(6).
002100         10  PFCA-TS-MORNING           PIC S9(1)V9(6).
002200         10  PFCA-TS-NIGHT             PIC S9(1)V9(6).
002300     05  PFCA-DIAS-SEMANA.
002400         10  PFCA-DOW-FRIDAY           PIC S9(1)V9(6).
002500         10  PFCA-DOW-MONDAY           PIC S9(1)V9(6).
002600         10  PFCA-DOW-SATURDAY         PIC S9(1)V9(6).
002700         10  PFCA-DOW-SUNDAY           PIC S9(1)V9(6).
002800         10  PFCA-DOW-THURSDAY         PIC S9(1)V9(6).
002900         10  PFCA-DOW-TUESDAY          PIC S9(1)V9(6).
003000         10  PFCA-DOW-WEDNESDAY        PIC S9(1)V9(6).
003100     05  PFCA-AVG-VISIT-DUR-MIN        PIC S9(7)V9(6).
003200     05  PFCA-TOTAL-TIME-HOURS         PIC S9(7)V9(6).
003300     05  PFCA-RICHNESS-SCORE           PIC S9(7)V9(6).
003400     05  FILLER                        PIC X(02).
