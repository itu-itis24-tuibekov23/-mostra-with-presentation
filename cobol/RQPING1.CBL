000100******************************************************************
000200* FECHA       : 24/03/1991                                       *
000300* PROGRAMADOR : JORGE MARTINEZ (JMR)
000400* APLICACION  : RIQUEZA DE DISPOSITIVO / MAPIN
000500* PROGRAMA    : RQ0051C1
000600* TIPO        : BATCH
000700* DESCRIPCION : LEE EL PERFIL DE CLUSTER DE MOVILIDAD (RQPFPI) Y
000800*             : CALCULA EL PUNTAJE DE RIQUEZA POR PINGS COMO UNA
000900*             : SUMA PONDERADA DIRECTA (SIN TRANSFORMACION
001000*             : LOGARITMICA) DE VOLUMEN, DISPERSION Y TASAS DE
001100*             : UBICACION Y FRANJA HORARIA.
001200* ARCHIVOS    : RQPFPI=E, RQSCPI=S
001300* ACCION (ES) : E=ENTRADA, S=SALIDA
001400* INSTALADO   : 31/03/1991
001500* BPM/RATIONAL: 100239
001600* NOMBRE      : PUNTAJE DE RIQUEZA POR MOVILIDAD (PINGS)
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    RQPING1.
002000 AUTHOR.        JORGE MARTINEZ.
002100 INSTALLATION.  DEPTO DESARROLLO BATCH.
002200 DATE-WRITTEN.  24/03/1991.
002300 DATE-COMPILED. 24/03/1991.
002400 SECURITY.      USO INTERNO - CONFIDENCIAL.
002500******************************************************************
002600*                     H I S T O R I A L                          *
002700******************************************************************
002800* 24/03/1991 JMR  ALTA INICIAL DEL PROGRAMA                       JMR9103
002900* 02/12/1998 JMR  REVISION Y2K DE WKS-FECHA-EJECUCION             JMR9812
003000* 06/04/2004 EDR  ESTANDARIZA MENSAJES DE ERROR CON DEBD1R00      EDR0406
003100* 22/08/2023 EDR  RECOMPILADO, PESOS FRACCIONARIOS 0.5 Y 0        EDR2308
003200* 22/08/2023 EDR  TICKET RQ-1127: REDONDEO A 4 DECIMALES          EDR2308
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS DIGITOS   IS '0' THRU '9'
003900     CLASS ALFABETO  IS 'A' THRU 'Z'
004000     UPSI-0 ON STATUS IS SW-UPSI-REPROCESO.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RQPFPI ASSIGN TO RQPFPI
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS  IS FS-RQPFPI
004600                         FSE-RQPFPI.
004700
004800     SELECT RQSCPI ASSIGN TO RQSCPI
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS FS-RQSCPI
005100                         FSE-RQSCPI.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500******************************************************************
005600*          DEFINICION DE ESTRUCTURA DE ARCHIVOS                  *
005700******************************************************************
005800*--> PERFIL DE CLUSTER DE MOVILIDAD (ENTRADA)
005900 FD  RQPFPI
006000     RECORDING MODE IS F.
006100     COPY RQPFPI1.
006200*--> PERFIL DE CLUSTER DE MOVILIDAD CON PUNTAJE (SALIDA)
006300 FD  RQSCPI
006400     RECORDING MODE IS F.
006500     COPY RQPFPI1 REPLACING ==RQPC-PERFIL-PING== BY
006600                           ==RQPC-PERFIL-PING-SAL==
006700                           ==PFPI-==             BY
006800                           ==PFPS-==.
006900
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
007300******************************************************************
007400 01  WKS-FS-STATUS.
007500     02  WKS-STATUS.
007600         04  FS-RQPFPI              PIC 9(02) VALUE ZEROES.
007700         04  FSE-RQPFPI.
007800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
007900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008100         04  FS-RQSCPI              PIC 9(02) VALUE ZEROES.
008200         04  FSE-RQSCPI.
008300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
008400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008500             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008600*--> VARIABLES RUTINA DE FSE
008700         04  PROGRAMA               PIC X(08) VALUE SPACES.
008800         04  ARCHIVO                PIC X(08) VALUE SPACES.
008900         04  ACCION                 PIC X(10) VALUE SPACES.
009000         04  LLAVE                  PIC X(32) VALUE SPACES.
009100         04  FILLER                 PIC X(01) VALUE SPACE.
009200******************************************************************
009300*         RECURSOS DE TRABAJO Y VARIABLES AUXILIARES             *
009400******************************************************************
009500 01  WKS-VARIABLES-TRABAJO.
009600     02  WKS-FLAGS.
009700         04  WKS-FIN-RQPFPI         PIC 9(01) VALUE ZEROES.
009800             88  FIN-RQPFPI                   VALUE 1.
009900     02  WKS-LEIDOS                 PIC 9(07) COMP VALUE ZEROES.
010000     02  WKS-ESCRITOS               PIC 9(07) COMP VALUE ZEROES.
010100     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010200*--> FECHA DE PROCESO, VIENE DE SYSIN (JCL/PARM DEL PASO)
010300     02  WKS-FECHA-EJECUCION        PIC 9(08) VALUE ZEROES.
010400     02  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
010500         04  WKS-FEJ-ANIO           PIC 9(04).
010600         04  WKS-FEJ-MES            PIC 9(02).
010700         04  WKS-FEJ-DIA            PIC 9(02).
010800*--> HORA DE ARRANQUE DEL PASO, PARA EL LOG DE OPERACIONES
010900     02  WKS-HORA-INICIO            PIC 9(08) VALUE ZEROES.
011000     02  WKS-HORA-INICIO-R REDEFINES WKS-HORA-INICIO.
011100         04  WKS-HIN-HORA           PIC 9(02).
011200         04  WKS-HIN-MINUTO         PIC 9(02).
011300         04  WKS-HIN-SEGUNDO        PIC 9(02).
011400         04  WKS-HIN-CENTESIMA      PIC 9(02).
011410*--> HORA DE CIERRE DEL PASO, PARA EL LOG DE OPERACIONES
011420     02  WKS-HORA-FIN               PIC 9(08) VALUE ZEROES.
011430     02  WKS-HORA-FIN-R REDEFINES WKS-HORA-FIN.
011440         04  WKS-HFN-HORA           PIC 9(02).
011450         04  WKS-HFN-MINUTO         PIC 9(02).
011460         04  WKS-HFN-SEGUNDO        PIC 9(02).
011470         04  WKS-HFN-CENTESIMA      PIC 9(02).
011500     02  FILLER                     PIC X(01) VALUE SPACE.
011600******************************************************************
011700 PROCEDURE DIVISION.
011800******************************************************************
011900*               S E C C I O N    P R I N C I P A L
012000******************************************************************
012100 000-MAIN SECTION.
012200     PERFORM APERTURA-ARCHIVOS
012300     PERFORM LEE-RQPFPI
012400     PERFORM PROCESA-CLUSTERS UNTIL FIN-RQPFPI
012500     PERFORM ESTADISTICAS
012600     PERFORM CIERRA-ARCHIVOS
012700     STOP RUN.
012800 000-MAIN-E. EXIT.
012900
013000 APERTURA-ARCHIVOS SECTION.
013100     ACCEPT WKS-FECHA-EJECUCION FROM SYSIN
013200     ACCEPT WKS-HORA-INICIO     FROM TIME
013300     MOVE   'RQPING1'  TO  PROGRAMA
013400     OPEN INPUT  RQPFPI
013500          OUTPUT RQSCPI
013600     IF FS-RQPFPI NOT EQUAL 0
013700       MOVE 'OPEN'     TO   ACCION
013800       MOVE SPACES     TO   LLAVE
013900       MOVE 'RQPFPI'   TO   ARCHIVO
014000       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014100                             FS-RQPFPI, FSE-RQPFPI
014200       DISPLAY '>>> NO SE PUDO ABRIR RQPFPI <<<' UPON CONSOLE
014300       MOVE 91 TO RETURN-CODE
014400       STOP RUN
014500     END-IF
014600     IF FS-RQSCPI NOT EQUAL 0
014700       MOVE 'OPEN'     TO   ACCION
014800       MOVE SPACES     TO   LLAVE
014900       MOVE 'RQSCPI'   TO   ARCHIVO
015000       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015100                             FS-RQSCPI, FSE-RQSCPI
015200       DISPLAY '>>> NO SE PUDO ABRIR RQSCPI <<<' UPON CONSOLE
015300       MOVE 91 TO RETURN-CODE
015400       STOP RUN
015500     END-IF.
015600 APERTURA-ARCHIVOS-E. EXIT.
015700
015800 LEE-RQPFPI SECTION.
015900     READ RQPFPI
016000       AT END
016100          MOVE 1 TO WKS-FIN-RQPFPI
016200     END-READ.
016300 LEE-RQPFPI-E. EXIT.
016400
016500 PROCESA-CLUSTERS SECTION.
016600     ADD 1 TO WKS-LEIDOS
016700     PERFORM CALCULA-SCORE-PING
016800     PERFORM ARMA-REGISTRO-SALIDA
016900     PERFORM LEE-RQPFPI.
017000 PROCESA-CLUSTERS-E. EXIT.
017100
017200******************************************************************
017300*  CALCULA-SCORE-PING - SUMA PONDERADA DIRECTA, SIN LOGARITMO.   *
017400*  EL PESO DE RATIO-P-SCHOOLS ES CERO POR REGLA DE NEGOCIO       *
017500*  VIGENTE Y SE DEJA EXPLICITO PARA QUE UN CAMBIO FUTURO DE      *
017600*  POLITICA SOLO REQUIERA TOCAR ESTE VALOR. REDONDEO A 4         *
017700*  DECIMALES.                                                    *
017800******************************************************************
017900 CALCULA-SCORE-PING SECTION.
018000     COMPUTE PFPI-RICHNESS-SCORE ROUNDED =
018100             (2   * PFPI-TOTAL-PINGS)
018200           + (2   * PFPI-UNIQUE-DAYS-ACTIVE)
018300           + (1   * PFPI-ACTIVITY-SPAN-DAYS)
018400           + (5   * PFPI-RATIO-LUXURY-HOUSES)
018500           + (2   * PFPI-RATIO-HOTELS)
018600           + (5   * PFPI-RATIO-TURKEY-SITES)
018700           + (0.5 * PFPI-RATIO-POI)
018800           + (0   * PFPI-RATIO-P-SCHOOLS)
018900           + (2   * PFPI-RATIO-GECE)
019000           + (2   * PFPI-RATIO-AKSAM)
019100           + (1   * PFPI-RATIO-SABAH)
019200           + (1   * PFPI-RATIO-OGLE)
019300           + (1   * PFPI-NUM-POLYGON-TYPES)
019400           + (1   * PFPI-NUM-DISTINCT-POI)
019500           + (1   * PFPI-DOM-GECE-PING-COUNT)
019600           + (1   * PFPI-RATIO-DOM-GECE).
019700 CALCULA-SCORE-PING-E. EXIT.
019800
019900 ARMA-REGISTRO-SALIDA SECTION.
020000     MOVE PFPI-CLUSTER              TO PFPS-CLUSTER
020100     MOVE PFPI-TOTAL-PINGS          TO PFPS-TOTAL-PINGS
020200     MOVE PFPI-UNIQUE-DAYS-ACTIVE   TO PFPS-UNIQUE-DAYS-ACTIVE
020300     MOVE PFPI-ACTIVITY-SPAN-DAYS   TO PFPS-ACTIVITY-SPAN-DAYS
020400     MOVE PFPI-RATIO-LUXURY-HOUSES  TO PFPS-RATIO-LUXURY-HOUSES
020500     MOVE PFPI-RATIO-HOTELS         TO PFPS-RATIO-HOTELS
020600     MOVE PFPI-RATIO-TURKEY-SITES   TO PFPS-RATIO-TURKEY-SITES
020700     MOVE PFPI-RATIO-POI            TO PFPS-RATIO-POI
020800     MOVE PFPI-RATIO-P-SCHOOLS      TO PFPS-RATIO-P-SCHOOLS
020900     MOVE PFPI-RATIO-GECE           TO PFPS-RATIO-GECE
021000     MOVE PFPI-RATIO-AKSAM          TO PFPS-RATIO-AKSAM
021100     MOVE PFPI-RATIO-SABAH          TO PFPS-RATIO-SABAH
021200     MOVE PFPI-RATIO-OGLE           TO PFPS-RATIO-OGLE
021300     MOVE PFPI-NUM-POLYGON-TYPES    TO PFPS-NUM-POLYGON-TYPES
021400     MOVE PFPI-NUM-DISTINCT-POI     TO PFPS-NUM-DISTINCT-POI
021500     MOVE PFPI-DOM-GECE-PING-COUNT  TO PFPS-DOM-GECE-PING-COUNT
021600     MOVE PFPI-RATIO-DOM-GECE       TO PFPS-RATIO-DOM-GECE
021700     MOVE PFPI-RICHNESS-SCORE       TO PFPS-RICHNESS-SCORE
021800     WRITE RQPC-PERFIL-PING-SAL
021900     IF FS-RQSCPI NOT EQUAL 0
022000       MOVE 'WRITE'    TO   ACCION
022100       MOVE PFPI-CLUSTER-R TO LLAVE
022200       MOVE 'RQSCPI'   TO   ARCHIVO
022300       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022400                             FS-RQSCPI, FSE-RQSCPI
022500     ELSE
022600       ADD 1 TO WKS-ESCRITOS
022700     END-IF.
022800 ARMA-REGISTRO-SALIDA-E. EXIT.
022900
023000 ESTADISTICAS SECTION.
023020     ACCEPT   WKS-HORA-FIN FROM TIME
023100     DISPLAY '******************************************'
023200     DISPLAY 'RQPING1 - PUNTAJE DE RIQUEZA POR MOVILIDAD'
023300     MOVE    WKS-LEIDOS     TO   WKS-MASCARA
023400     DISPLAY 'CLUSTERS LEIDOS  DE RQPFPI  : ' WKS-MASCARA
023500     MOVE    WKS-ESCRITOS   TO   WKS-MASCARA
023600     DISPLAY 'CLUSTERS ESCRITOS A RQSCPI  : ' WKS-MASCARA
023610     DISPLAY 'HORA INICIO : ' WKS-HIN-HORA '.' WKS-HIN-MINUTO
023620             '.' WKS-HIN-SEGUNDO
023630     DISPLAY 'HORA FIN    : ' WKS-HFN-HORA '.' WKS-HFN-MINUTO
023640             '.' WKS-HFN-SEGUNDO
023700     DISPLAY '******************************************'.
023800 ESTADISTICAS-E. EXIT.
023900
024000 CIERRA-ARCHIVOS SECTION.
024100     CLOSE RQPFPI
024200           RQSCPI.
024300 CIERRA-ARCHIVOS-E. EXIT.
