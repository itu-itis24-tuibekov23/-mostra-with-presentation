000100******************************************************************
000200* FECHA       : 27/03/1991                                       *
000300* PROGRAMADOR : JORGE MARTINEZ (JMR)
000400* APLICACION  : RIQUEZA DE DISPOSITIVO / MAPIN
000500* PROGRAMA    : RQ0061C1
000600* TIPO        : BATCH
000700* DESCRIPCION : CRUZA LOS PUNTAJES POR CLUSTER DE CAFE, MOVILIDAD
000800*             : Y RESTAURANTE (RQSCCA/RQSCPI/RQSCRE) CONTRA LAS
000900*             : ASIGNACIONES DE DISPOSITIVO A CLUSTER (RQASCA/
001000*             : RQASPI/RQASRE) Y CALCULA EL PUNTAJE GLOBAL DE
001100*             : RIQUEZA POR DISPOSITIVO COMO PROMEDIO PONDERADO.
001200* ARCHIVOS    : RQSCCA=E, RQSCPI=E, RQSCRE=E, RQASCA=E, RQASPI=E,
001300*             : RQASRE=E, RQFING=S
001400* ACCION (ES) : E=ENTRADA, S=SALIDA
001500* INSTALADO   : 03/04/1991
001600* BPM/RATIONAL: 100240
001700* NOMBRE      : PUNTAJE GLOBAL DE RIQUEZA POR DISPOSITIVO
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    RQTOTA1.
002100 AUTHOR.        JORGE MARTINEZ.
002200 INSTALLATION.  DEPTO DESARROLLO BATCH.
002300 DATE-WRITTEN.  27/03/1991.
002400 DATE-COMPILED. 27/03/1991.
002500 SECURITY.      USO INTERNO - CONFIDENCIAL.
002600******************************************************************
002700*                     H I S T O R I A L                          *
002800******************************************************************
002900* 27/03/1991 JMR  ALTA INICIAL DEL PROGRAMA                       JMR9103
003000* 02/12/1998 JMR  REVISION Y2K DE WKS-FECHA-EJECUCION             JMR9812
003100* 06/04/2004 EDR  ESTANDARIZA MENSAJES DE ERROR CON DEBD1R00      EDR0406
003200* 22/08/2023 EDR  RECOMPILADO, COPY REPLACING PARA LAS TRES       EDR2308
003300*                 ASIGNACIONES DISPOSITIVO-CLUSTER SOBRE
003400*                 RQASGN1 (CAFE/PING/REST)
003500* 22/08/2023 EDR  TICKET RQ-1128: PUNTAJE FALTANTE POR            EDR2308
003600*                 CLUSTER SIN CORRESPONDENCIA SE FIJA EN
003700*                 CERO Y SE EMITE AVISO, NO SE RECHAZA EL
003800*                 DISPOSITIVO
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS DIGITOS   IS '0' THRU '9'
004500     CLASS ALFABETO  IS 'A' THRU 'Z'
004600     UPSI-0 ON STATUS IS SW-UPSI-REPROCESO.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RQSCCA ASSIGN TO RQSCCA
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS FS-RQSCCA
005200                         FSE-RQSCCA.
005300
005400     SELECT RQSCPI ASSIGN TO RQSCPI
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS FS-RQSCPI
005700                         FSE-RQSCPI.
005800
005900     SELECT RQSCRE ASSIGN TO RQSCRE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS FS-RQSCRE
006200                         FSE-RQSCRE.
006300
006400     SELECT RQASCA ASSIGN TO RQASCA
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS FS-RQASCA
006700                         FSE-RQASCA.
006800
006900     SELECT RQASPI ASSIGN TO RQASPI
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS FS-RQASPI
007200                         FSE-RQASPI.
007300
007400     SELECT RQASRE ASSIGN TO RQASRE
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS FS-RQASRE
007700                         FSE-RQASRE.
007800
007900     SELECT RQFING ASSIGN TO RQFING
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS FS-RQFING
008200                         FSE-RQFING.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600******************************************************************
008700*          DEFINICION DE ESTRUCTURA DE ARCHIVOS                  *
008800******************************************************************
008900*--> PUNTAJE POR CLUSTER DE CAFE (ENTRADA)
009000 FD  RQSCCA
009100     RECORDING MODE IS F.
009200     COPY RQPFCA1.
009300*--> PUNTAJE POR CLUSTER DE MOVILIDAD (ENTRADA)
009400 FD  RQSCPI
009500     RECORDING MODE IS F.
009600     COPY RQPFPI1.
009700*--> PUNTAJE POR CLUSTER DE RESTAURANTE (ENTRADA)
009800 FD  RQSCRE
009900     RECORDING MODE IS F.
010000     COPY RQPFRE1.
010100*--> ASIGNACION DISPOSITIVO-CLUSTER DE CAFE (ENTRADA, MAESTRA)
010200 FD  RQASCA
010300     RECORDING MODE IS F.
010400     COPY RQASGN1 REPLACING ==ASGN-REGISTRO-ASIGNACION== BY
010500                           ==ASGN-REG-CAFE==
010600                           ==ASGN-==                     BY
010700                           ==ASCA-==.
010800*--> ASIGNACION DISPOSITIVO-CLUSTER DE MOVILIDAD (ENTRADA)
010900 FD  RQASPI
011000     RECORDING MODE IS F.
011100     COPY RQASGN1 REPLACING ==ASGN-REGISTRO-ASIGNACION== BY
011200                           ==ASGN-REG-PING==
011300                           ==ASGN-==                     BY
011400                           ==ASPI-==.
011500*--> ASIGNACION DISPOSITIVO-CLUSTER DE RESTAURANTE (ENTRADA)
011600 FD  RQASRE
011700     RECORDING MODE IS F.
011800     COPY RQASGN1 REPLACING ==ASGN-REGISTRO-ASIGNACION== BY
011900                           ==ASGN-REG-REST==
012000                           ==ASGN-==                     BY
012100                           ==ASRE-==.
012200*--> PUNTAJE GLOBAL DE RIQUEZA POR DISPOSITIVO (SALIDA)
012300 FD  RQFING
012400     RECORDING MODE IS F.
012500     COPY RQFING1.
012600
012700 WORKING-STORAGE SECTION.
012800******************************************************************
012900*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
013000******************************************************************
013100 01  WKS-FS-STATUS.
013200     02  WKS-STATUS.
013300         04  FS-RQSCCA              PIC 9(02) VALUE ZEROES.
013400         04  FSE-RQSCCA.
013500             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013700             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013800         04  FS-RQSCPI              PIC 9(02) VALUE ZEROES.
013900         04  FSE-RQSCPI.
014000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014300         04  FS-RQSCRE              PIC 9(02) VALUE ZEROES.
014400         04  FSE-RQSCRE.
014500             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014700             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014800         04  FS-RQASCA              PIC 9(02) VALUE ZEROES.
014900         04  FSE-RQASCA.
015000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015300         04  FS-RQASPI              PIC 9(02) VALUE ZEROES.
015400         04  FSE-RQASPI.
015500             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015700             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015800         04  FS-RQASRE              PIC 9(02) VALUE ZEROES.
015900         04  FSE-RQASRE.
016000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
016100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016300         04  FS-RQFING              PIC 9(02) VALUE ZEROES.
016400         04  FSE-RQFING.
016500             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
016600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016700             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016800*--> VARIABLES RUTINA DE FSE - LLAVE ANCHO DEVICE-AID
016900         04  PROGRAMA               PIC X(08) VALUE SPACES.
017000         04  ARCHIVO                PIC X(08) VALUE SPACES.
017100         04  ACCION                 PIC X(10) VALUE SPACES.
017200         04  LLAVE                  PIC X(36) VALUE SPACES.
017300         04  FILLER                 PIC X(01) VALUE SPACE.
017400******************************************************************
017500*         RECURSOS DE TRABAJO Y VARIABLES AUXILIARES             *
017600******************************************************************
017700 01  WKS-VARIABLES-TRABAJO.
017800     02  WKS-FLAGS.
017900         04  WKS-FIN-RQSCCA         PIC 9(01) VALUE ZEROES.
018000             88  FIN-RQSCCA                   VALUE 1.
018100         04  WKS-FIN-RQSCPI         PIC 9(01) VALUE ZEROES.
018200             88  FIN-RQSCPI                   VALUE 1.
018300         04  WKS-FIN-RQSCRE         PIC 9(01) VALUE ZEROES.
018400             88  FIN-RQSCRE                   VALUE 1.
018500         04  WKS-FIN-RQASCA         PIC 9(01) VALUE ZEROES.
018600             88  FIN-RQASCA                   VALUE 1.
018700         04  WKS-FIN-RQASPI         PIC 9(01) VALUE ZEROES.
018800             88  FIN-RQASPI                   VALUE 1.
018900         04  WKS-FIN-RQASRE         PIC 9(01) VALUE ZEROES.
019000             88  FIN-RQASRE                   VALUE 1.
019100     02  WKS-LEIDOS-RQSCCA          PIC 9(07) COMP VALUE ZEROES.
019200     02  WKS-LEIDOS-RQSCPI          PIC 9(07) COMP VALUE ZEROES.
019300     02  WKS-LEIDOS-RQSCRE          PIC 9(07) COMP VALUE ZEROES.
019400     02  WKS-LEIDOS-RQASCA          PIC 9(07) COMP VALUE ZEROES.
019500     02  WKS-LEIDOS-RQASPI          PIC 9(07) COMP VALUE ZEROES.
019600     02  WKS-LEIDOS-RQASRE          PIC 9(07) COMP VALUE ZEROES.
019700     02  WKS-ESCRITOS               PIC 9(07) COMP VALUE ZEROES.
019800     02  WKS-DESCARTADOS            PIC 9(07) COMP VALUE ZEROES.
019900     02  WKS-AVISOS-SIN-CAFE        PIC 9(07) COMP VALUE ZEROES.
020000     02  WKS-AVISOS-SIN-PING        PIC 9(07) COMP VALUE ZEROES.
020100     02  WKS-AVISOS-SIN-REST        PIC 9(07) COMP VALUE ZEROES.
020200     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
020300*--> FECHA DE PROCESO, VIENE DE SYSIN (JCL/PARM DEL PASO)
020400     02  WKS-FECHA-EJECUCION        PIC 9(08) VALUE ZEROES.
020500     02  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
020600         04  WKS-FEJ-ANIO           PIC 9(04).
020700         04  WKS-FEJ-MES            PIC 9(02).
020800         04  WKS-FEJ-DIA            PIC 9(02).
020900*--> HORA DE ARRANQUE DEL PASO, PARA EL LOG DE OPERACIONES
021000     02  WKS-HORA-INICIO            PIC 9(08) VALUE ZEROES.
021100     02  WKS-HORA-INICIO-R REDEFINES WKS-HORA-INICIO.
021200         04  WKS-HIN-HORA           PIC 9(02).
021300         04  WKS-HIN-MINUTO         PIC 9(02).
021400         04  WKS-HIN-SEGUNDO        PIC 9(02).
021500         04  WKS-HIN-CENTESIMA      PIC 9(02).
021510*--> HORA DE CIERRE DEL PASO, PARA EL LOG DE OPERACIONES
021520     02  WKS-HORA-FIN               PIC 9(08) VALUE ZEROES.
021530     02  WKS-HORA-FIN-R REDEFINES WKS-HORA-FIN.
021540         04  WKS-HFN-HORA           PIC 9(02).
021550         04  WKS-HFN-MINUTO         PIC 9(02).
021560         04  WKS-HFN-SEGUNDO        PIC 9(02).
021570         04  WKS-HFN-CENTESIMA      PIC 9(02).
021600     02  FILLER                     PIC X(01) VALUE SPACE.
021700******************************************************************
021800*  TABLAS EN MEMORIA - PUNTAJES POR CLUSTER, CARGADAS EN ORDEN
021900*  ASCENDENTE DE CLUSTER PARA PERMITIR SEARCH ALL.
022000******************************************************************
022100 01  WKS-TABLA-SCORE-CAFE.
022200     02  WKS-SC-CANT-CAFE           PIC 9(05) COMP VALUE ZEROES.
022300     02  WKS-SC-TABLA-CAFE OCCURS 500 TIMES
022400             ASCENDING KEY IS WKS-SCC-CLUSTER
022500             INDEXED BY WKS-SCCX.
022600         04  WKS-SCC-CLUSTER        PIC 9(04).
022700         04  WKS-SCC-SCORE          PIC S9(7)V9(6).
022750     02  FILLER                     PIC X(01) VALUE SPACE.
022800
022900 01  WKS-TABLA-SCORE-PING.
023000     02  WKS-SP-CANT-PING           PIC 9(05) COMP VALUE ZEROES.
023100     02  WKS-SP-TABLA-PING OCCURS 500 TIMES
023200             ASCENDING KEY IS WKS-SPP-CLUSTER
023300             INDEXED BY WKS-SPPX.
023400         04  WKS-SPP-CLUSTER        PIC 9(04).
023500         04  WKS-SPP-SCORE          PIC S9(9)V9(4).
023550     02  FILLER                     PIC X(01) VALUE SPACE.
023600
023700 01  WKS-TABLA-SCORE-REST.
023800     02  WKS-SR-CANT-REST           PIC 9(05) COMP VALUE ZEROES.
023900     02  WKS-SR-TABLA-REST OCCURS 500 TIMES
024000             ASCENDING KEY IS WKS-SRR-CLUSTER
024100             INDEXED BY WKS-SRRX.
024200         04  WKS-SRR-CLUSTER        PIC 9(04).
024300         04  WKS-SRR-SCORE          PIC S9(7)V9(6).
024350     02  FILLER                     PIC X(01) VALUE SPACE.
024400******************************************************************
024500*  TABLAS EN MEMORIA - ASIGNACION DISPOSITIVO-CLUSTER, CARGADAS
024600*  EN ORDEN ASCENDENTE DE DEVICE-AID PARA PERMITIR SEARCH ALL.
024700******************************************************************
024800 01  WKS-TABLA-ASIGNA-PING.
024900     02  WKS-AP-CANT-PING           PIC 9(05) COMP VALUE ZEROES.
025000     02  WKS-AP-TABLA-PING OCCURS 20000 TIMES
025100             ASCENDING KEY IS WKS-APP-DEVICE
025200             INDEXED BY WKS-APPX.
025300         04  WKS-APP-DEVICE         PIC X(36).
025400         04  WKS-APP-CLUSTER        PIC 9(04).
025450     02  FILLER                     PIC X(01) VALUE SPACE.
025500
025600 01  WKS-TABLA-ASIGNA-REST.
025700     02  WKS-AR-CANT-REST           PIC 9(05) COMP VALUE ZEROES.
025800     02  WKS-AR-TABLA-REST OCCURS 20000 TIMES
025900             ASCENDING KEY IS WKS-ARR-DEVICE
026000             INDEXED BY WKS-ARRX.
026100         04  WKS-ARR-DEVICE         PIC X(36).
026200         04  WKS-ARR-CLUSTER        PIC 9(04).
026250     02  FILLER                     PIC X(01) VALUE SPACE.
026300******************************************************************
026400*         AREA DE TRABAJO POR DISPOSITIVO EN PROCESO             *
026500******************************************************************
026600 01  WKS-DISPOSITIVO-TRABAJO.
026700     02  WKS-DIS-DEVICE-AID         PIC X(36) VALUE SPACES.
026800     02  WKS-DIS-CLUSTER-CAFE       PIC 9(04) VALUE ZEROES.
026900     02  WKS-DIS-CLUSTER-PING       PIC 9(04) VALUE ZEROES.
027000     02  WKS-DIS-CLUSTER-REST       PIC 9(04) VALUE ZEROES.
027100     02  WKS-DIS-SCORE-CAFE         PIC S9(7)V9(6) VALUE ZEROES.
027200     02  WKS-DIS-SCORE-PING         PIC S9(9)V9(4) VALUE ZEROES.
027300     02  WKS-DIS-SCORE-REST         PIC S9(7)V9(6) VALUE ZEROES.
027400     02  WKS-DIS-OVERALL-SCORE      PIC S9(9)V9(6) VALUE ZEROES.
027500     02  WKS-DIS-ASIGNA-OK          PIC X(01) VALUE 'N'.
027600         88  DIS-ASIGNA-COMPLETA       VALUE 'S'.
027700     02  FILLER                     PIC X(01) VALUE SPACE.
027800******************************************************************
027900 PROCEDURE DIVISION.
028000******************************************************************
028100*               S E C C I O N    P R I N C I P A L
028200******************************************************************
028300 000-MAIN SECTION.
028400     PERFORM APERTURA-ARCHIVOS
028500     PERFORM CARGA-TABLA-SCORE-CAFE
028600     PERFORM CARGA-TABLA-SCORE-PING
028700     PERFORM CARGA-TABLA-SCORE-REST
028800     PERFORM CARGA-TABLA-ASIGNA-PING
028900     PERFORM CARGA-TABLA-ASIGNA-REST
029000     PERFORM CIERRA-ARCHIVOS-AUXILIARES
029100     PERFORM LEE-RQASCA
029200     PERFORM PROCESA-DISPOSITIVOS UNTIL FIN-RQASCA
029300     PERFORM ESTADISTICAS
029400     PERFORM CIERRA-ARCHIVOS
029500     STOP RUN.
029600 000-MAIN-E. EXIT.
029700
029800 APERTURA-ARCHIVOS SECTION.
029900     ACCEPT WKS-FECHA-EJECUCION FROM SYSIN
030000     ACCEPT WKS-HORA-INICIO     FROM TIME
030100     MOVE   'RQTOTA1'  TO  PROGRAMA
030200     OPEN INPUT  RQSCCA
030300                 RQSCPI
030400                 RQSCRE
030500                 RQASCA
030600                 RQASPI
030700                 RQASRE
030800          OUTPUT RQFING
030900     IF FS-RQSCCA NOT EQUAL 0
031000       MOVE 'OPEN' TO ACCION MOVE SPACES TO LLAVE
031100       MOVE 'RQSCCA' TO ARCHIVO
031200       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031300                             FS-RQSCCA, FSE-RQSCCA
031400       MOVE 91 TO RETURN-CODE STOP RUN
031500     END-IF
031600     IF FS-RQSCPI NOT EQUAL 0
031700       MOVE 'OPEN' TO ACCION MOVE SPACES TO LLAVE
031800       MOVE 'RQSCPI' TO ARCHIVO
031900       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032000                             FS-RQSCPI, FSE-RQSCPI
032100       MOVE 91 TO RETURN-CODE STOP RUN
032200     END-IF
032300     IF FS-RQSCRE NOT EQUAL 0
032400       MOVE 'OPEN' TO ACCION MOVE SPACES TO LLAVE
032500       MOVE 'RQSCRE' TO ARCHIVO
032600       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032700                             FS-RQSCRE, FSE-RQSCRE
032800       MOVE 91 TO RETURN-CODE STOP RUN
032900     END-IF
033000     IF FS-RQASCA NOT EQUAL 0
033100       MOVE 'OPEN' TO ACCION MOVE SPACES TO LLAVE
033200       MOVE 'RQASCA' TO ARCHIVO
033300       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033400                             FS-RQASCA, FSE-RQASCA
033500       MOVE 91 TO RETURN-CODE STOP RUN
033600     END-IF
033700     IF FS-RQASPI NOT EQUAL 0
033800       MOVE 'OPEN' TO ACCION MOVE SPACES TO LLAVE
033900       MOVE 'RQASPI' TO ARCHIVO
034000       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034100                             FS-RQASPI, FSE-RQASPI
034200       MOVE 91 TO RETURN-CODE STOP RUN
034300     END-IF
034400     IF FS-RQASRE NOT EQUAL 0
034500       MOVE 'OPEN' TO ACCION MOVE SPACES TO LLAVE
034600       MOVE 'RQASRE' TO ARCHIVO
034700       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034800                             FS-RQASRE, FSE-RQASRE
034900       MOVE 91 TO RETURN-CODE STOP RUN
035000     END-IF
035100     IF FS-RQFING NOT EQUAL 0
035200       MOVE 'OPEN' TO ACCION MOVE SPACES TO LLAVE
035300       MOVE 'RQFING' TO ARCHIVO
035400       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035500                             FS-RQFING, FSE-RQFING
035600       MOVE 91 TO RETURN-CODE STOP RUN
035700     END-IF.
035800 APERTURA-ARCHIVOS-E. EXIT.
035900
036000******************************************************************
036100*  CARGA-TABLA-SCORE-CAFE - LEE RQSCCA COMPLETO A MEMORIA. LOS
036200*  REGISTROS DE ORIGEN YA VIENEN ORDENADOS ASCENDENTES POR
036300*  CLUSTER (SALIDA DE RQCAFE1 SOBRE RQPFCA, QUE RESPETA EL
036400*  ORDEN DE CLUSTER DEL PERFIL).
036500******************************************************************
036600 CARGA-TABLA-SCORE-CAFE SECTION.
036700     PERFORM LEE-RQSCCA
036800     PERFORM CARGA-UN-SCORE-CAFE UNTIL FIN-RQSCCA.
036900 CARGA-TABLA-SCORE-CAFE-E. EXIT.
037000
037100 LEE-RQSCCA SECTION.
037200     READ RQSCCA
037300       AT END
037400          MOVE 1 TO WKS-FIN-RQSCCA
037500     END-READ.
037600 LEE-RQSCCA-E. EXIT.
037700
037800 CARGA-UN-SCORE-CAFE SECTION.
037900     ADD 1 TO WKS-LEIDOS-RQSCCA
038000     ADD 1 TO WKS-SC-CANT-CAFE
038100     SET WKS-SCCX TO WKS-SC-CANT-CAFE
038200     MOVE PFCA-CLUSTER         TO WKS-SCC-CLUSTER (WKS-SCCX)
038300     MOVE PFCA-RICHNESS-SCORE  TO WKS-SCC-SCORE   (WKS-SCCX)
038400     PERFORM LEE-RQSCCA.
038500 CARGA-UN-SCORE-CAFE-E. EXIT.
038600
038700 CARGA-TABLA-SCORE-PING SECTION.
038800     PERFORM LEE-RQSCPI
038900     PERFORM CARGA-UN-SCORE-PING UNTIL FIN-RQSCPI.
039000 CARGA-TABLA-SCORE-PING-E. EXIT.
039100
039200 LEE-RQSCPI SECTION.
039300     READ RQSCPI
039400       AT END
039500          MOVE 1 TO WKS-FIN-RQSCPI
039600     END-READ.
039700 LEE-RQSCPI-E. EXIT.
039800
039900 CARGA-UN-SCORE-PING SECTION.
040000     ADD 1 TO WKS-LEIDOS-RQSCPI
040100     ADD 1 TO WKS-SP-CANT-PING
040200     SET WKS-SPPX TO WKS-SP-CANT-PING
040300     MOVE PFPI-CLUSTER         TO WKS-SPP-CLUSTER (WKS-SPPX)
040400     MOVE PFPI-RICHNESS-SCORE  TO WKS-SPP-SCORE   (WKS-SPPX)
040500     PERFORM LEE-RQSCPI.
040600 CARGA-UN-SCORE-PING-E. EXIT.
040700
040800 CARGA-TABLA-SCORE-REST SECTION.
040900     PERFORM LEE-RQSCRE
041000     PERFORM CARGA-UN-SCORE-REST UNTIL FIN-RQSCRE.
041100 CARGA-TABLA-SCORE-REST-E. EXIT.
041200
041300 LEE-RQSCRE SECTION.
041400     READ RQSCRE
041500       AT END
041600          MOVE 1 TO WKS-FIN-RQSCRE
041700     END-READ.
041800 LEE-RQSCRE-E. EXIT.
041900
042000 CARGA-UN-SCORE-REST SECTION.
042100     ADD 1 TO WKS-LEIDOS-RQSCRE
042200     ADD 1 TO WKS-SR-CANT-REST
042300     SET WKS-SRRX TO WKS-SR-CANT-REST
042400     MOVE PFRE-CLUSTER         TO WKS-SRR-CLUSTER (WKS-SRRX)
042500     MOVE PFRE-RICHNESS-SCORE  TO WKS-SRR-SCORE   (WKS-SRRX)
042600     PERFORM LEE-RQSCRE.
042700 CARGA-UN-SCORE-REST-E. EXIT.
042800
042900******************************************************************
043000*  CARGA-TABLA-ASIGNA-PING/REST - LEEN LAS ASIGNACIONES DE
043100*  DISPOSITIVO A CLUSTER. VIENEN PREORDENADAS ASCENDENTES POR
043200*  DEVICE-AID (SORT PREVIO EN EL PASO DE MAPIN).
043300******************************************************************
043400 CARGA-TABLA-ASIGNA-PING SECTION.
043500     PERFORM LEE-RQASPI
043600     PERFORM CARGA-UNA-ASIGNA-PING UNTIL FIN-RQASPI.
043700 CARGA-TABLA-ASIGNA-PING-E. EXIT.
043800
043900 LEE-RQASPI SECTION.
044000     READ RQASPI
044100       AT END
044200          MOVE 1 TO WKS-FIN-RQASPI
044300     END-READ.
044400 LEE-RQASPI-E. EXIT.
044500
044600 CARGA-UNA-ASIGNA-PING SECTION.
044700     ADD 1 TO WKS-LEIDOS-RQASPI
044800     ADD 1 TO WKS-AP-CANT-PING
044900     SET WKS-APPX TO WKS-AP-CANT-PING
045000     MOVE ASPI-DEVICE-AID  TO WKS-APP-DEVICE  (WKS-APPX)
045100     MOVE ASPI-CLUSTER     TO WKS-APP-CLUSTER (WKS-APPX)
045200     PERFORM LEE-RQASPI.
045300 CARGA-UNA-ASIGNA-PING-E. EXIT.
045400
045500 CARGA-TABLA-ASIGNA-REST SECTION.
045600     PERFORM LEE-RQASRE
045700     PERFORM CARGA-UNA-ASIGNA-REST UNTIL FIN-RQASRE.
045800 CARGA-TABLA-ASIGNA-REST-E. EXIT.
045900
046000 LEE-RQASRE SECTION.
046100     READ RQASRE
046200       AT END
046300          MOVE 1 TO WKS-FIN-RQASRE
046400     END-READ.
046500 LEE-RQASRE-E. EXIT.
046600
046700 CARGA-UNA-ASIGNA-REST SECTION.
046800     ADD 1 TO WKS-LEIDOS-RQASRE
046900     ADD 1 TO WKS-AR-CANT-REST
047000     SET WKS-ARRX TO WKS-AR-CANT-REST
047100     MOVE ASRE-DEVICE-AID  TO WKS-ARR-DEVICE  (WKS-ARRX)
047200     MOVE ASRE-CLUSTER     TO WKS-ARR-CLUSTER (WKS-ARRX)
047300     PERFORM LEE-RQASRE.
047400 CARGA-UNA-ASIGNA-REST-E. EXIT.
047500
047600 CIERRA-ARCHIVOS-AUXILIARES SECTION.
047700     CLOSE RQSCCA
047800           RQSCPI
047900           RQSCRE
048000           RQASPI
048100           RQASRE.
048200 CIERRA-ARCHIVOS-AUXILIARES-E. EXIT.
048300
048400 LEE-RQASCA SECTION.
048500     READ RQASCA
048600       AT END
048700          MOVE 1 TO WKS-FIN-RQASCA
048800     END-READ.
048900 LEE-RQASCA-E. EXIT.
049000
049100******************************************************************
049200*  PROCESA-DISPOSITIVOS - RQASCA (ASIGNACION DE CAFE) ES LA
049300*  MAESTRA DEL CRUCE. SI EL DISPOSITIVO NO TIENE ASIGNACION DE
049400*  MOVILIDAD O DE RESTAURANTE, SE DESCARTA POR COMPLETO (REGLA
049500*  DE NEGOCIO: SE REQUIERE PRESENCIA EN LOS TRES DOMINIOS).
049600******************************************************************
049700 PROCESA-DISPOSITIVOS SECTION.
049800     MOVE ASCA-DEVICE-AID  TO WKS-DIS-DEVICE-AID
049900     MOVE ASCA-CLUSTER     TO WKS-DIS-CLUSTER-CAFE
050000     MOVE 'N'              TO WKS-DIS-ASIGNA-OK
050100     PERFORM BUSCA-ASIGNA-PING
050200     PERFORM BUSCA-ASIGNA-REST
050300     IF DIS-ASIGNA-COMPLETA
050400       PERFORM BUSCA-SCORE-CAFE
050500       PERFORM BUSCA-SCORE-PING
050600       PERFORM BUSCA-SCORE-REST
050700       PERFORM CALCULA-OVERALL-SCORE
050800       PERFORM ARMA-REGISTRO-FINAL
050900     ELSE
051000       ADD 1 TO WKS-DESCARTADOS
051100     END-IF
051200     PERFORM LEE-RQASCA.
051300 PROCESA-DISPOSITIVOS-E. EXIT.
051400
051500 BUSCA-ASIGNA-PING SECTION.
051600     SET WKS-APPX TO 1
051700     SEARCH ALL WKS-AP-TABLA-PING
051800       AT END
051900          MOVE 'N' TO WKS-DIS-ASIGNA-OK
052000       WHEN WKS-APP-DEVICE (WKS-APPX) = WKS-DIS-DEVICE-AID
052100          MOVE WKS-APP-CLUSTER (WKS-APPX) TO WKS-DIS-CLUSTER-PING
052200          MOVE 'S' TO WKS-DIS-ASIGNA-OK
052300     END-SEARCH.
052400 BUSCA-ASIGNA-PING-E. EXIT.
052500
052600 BUSCA-ASIGNA-REST SECTION.
052700     IF DIS-ASIGNA-COMPLETA
052800       SET WKS-ARRX TO 1
052900       SEARCH ALL WKS-AR-TABLA-REST
053000         AT END
053100            MOVE 'N' TO WKS-DIS-ASIGNA-OK
053200         WHEN WKS-ARR-DEVICE (WKS-ARRX) = WKS-DIS-DEVICE-AID
053300            MOVE WKS-ARR-CLUSTER (WKS-ARRX)
053400                                       TO WKS-DIS-CLUSTER-REST
053500            MOVE 'S' TO WKS-DIS-ASIGNA-OK
053600       END-SEARCH
053700     END-IF.
053800 BUSCA-ASIGNA-REST-E. EXIT.
053900
054000******************************************************************
054100*  BUSCA-SCORE-CAFE/PING/REST - TICKET RQ-1128: SI EL CLUSTER
054200*  ASIGNADO NO TIENE UN PUNTAJE CORRESPONDIENTE EN LA TABLA
054300*  (CLUSTER SIN VOLUMEN SUFICIENTE PARA GENERAR PUNTAJE), EL
054400*  PUNTAJE SE FIJA EN CERO Y SE CONTABILIZA UN AVISO; EL
054500*  DISPOSITIVO NO SE RECHAZA POR ESTA CAUSA.
054600******************************************************************
054700 BUSCA-SCORE-CAFE SECTION.
054800     MOVE ZEROES TO WKS-DIS-SCORE-CAFE
054900     SET WKS-SCCX TO 1
055000     SEARCH ALL WKS-SC-TABLA-CAFE
055100       AT END
055200          ADD 1 TO WKS-AVISOS-SIN-CAFE
055300       WHEN WKS-SCC-CLUSTER (WKS-SCCX) = WKS-DIS-CLUSTER-CAFE
055400          MOVE WKS-SCC-SCORE (WKS-SCCX) TO WKS-DIS-SCORE-CAFE
055500     END-SEARCH.
055600 BUSCA-SCORE-CAFE-E. EXIT.
055700
055800 BUSCA-SCORE-PING SECTION.
055900     MOVE ZEROES TO WKS-DIS-SCORE-PING
056000     SET WKS-SPPX TO 1
056100     SEARCH ALL WKS-SP-TABLA-PING
056200       AT END
056300          ADD 1 TO WKS-AVISOS-SIN-PING
056400       WHEN WKS-SPP-CLUSTER (WKS-SPPX) = WKS-DIS-CLUSTER-PING
056500          MOVE WKS-SPP-SCORE (WKS-SPPX) TO WKS-DIS-SCORE-PING
056600     END-SEARCH.
056700 BUSCA-SCORE-PING-E. EXIT.
056800
056900 BUSCA-SCORE-REST SECTION.
057000     MOVE ZEROES TO WKS-DIS-SCORE-REST
057100     SET WKS-SRRX TO 1
057200     SEARCH ALL WKS-SR-TABLA-REST
057300       AT END
057400          ADD 1 TO WKS-AVISOS-SIN-REST
057500       WHEN WKS-SRR-CLUSTER (WKS-SRRX) = WKS-DIS-CLUSTER-REST
057600          MOVE WKS-SRR-SCORE (WKS-SRRX) TO WKS-DIS-SCORE-REST
057700     END-SEARCH.
057800 BUSCA-SCORE-REST-E. EXIT.
057900
058000******************************************************************
058100*  CALCULA-OVERALL-SCORE - PROMEDIO PONDERADO 2/1/3 SOBRE 6
058200*  (CAFE/MOVILIDAD/RESTAURANTE), REGLA DE NEGOCIO MAPIN VIGENTE.
058300******************************************************************
058400 CALCULA-OVERALL-SCORE SECTION.
058500     COMPUTE WKS-DIS-OVERALL-SCORE ROUNDED =
058600             ((2 * WKS-DIS-SCORE-CAFE)
058700            + (1 * WKS-DIS-SCORE-PING)
058800            + (3 * WKS-DIS-SCORE-REST)) / 6.
058900 CALCULA-OVERALL-SCORE-E. EXIT.
059000
059100 ARMA-REGISTRO-FINAL SECTION.
059200     MOVE WKS-DIS-DEVICE-AID     TO RQFN-DEVICE-AID
059300     MOVE WKS-DIS-CLUSTER-CAFE   TO RQFN-CLUSTER-CAFE
059400     MOVE WKS-DIS-CLUSTER-PING   TO RQFN-CLUSTER-PING
059500     MOVE WKS-DIS-CLUSTER-REST   TO RQFN-CLUSTER-REST
059600     MOVE WKS-DIS-SCORE-CAFE     TO RQFN-SCORE-CAFE
059700     MOVE WKS-DIS-SCORE-PING     TO RQFN-SCORE-PING
059800     MOVE WKS-DIS-SCORE-REST     TO RQFN-SCORE-REST
059900     MOVE WKS-DIS-OVERALL-SCORE  TO RQFN-OVERALL-SCORE
060000     WRITE RQFN-REGISTRO-FINAL
060100     IF FS-RQFING NOT EQUAL 0
060200       MOVE 'WRITE'         TO   ACCION
060300       MOVE WKS-DIS-DEVICE-AID TO LLAVE
060400       MOVE 'RQFING'        TO   ARCHIVO
060500       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
060600                             FS-RQFING, FSE-RQFING
060700     ELSE
060800       ADD 1 TO WKS-ESCRITOS
060900     END-IF.
061000 ARMA-REGISTRO-FINAL-E. EXIT.
061100
061200 ESTADISTICAS SECTION.
061220     ACCEPT   WKS-HORA-FIN FROM TIME
061300     DISPLAY '******************************************'
061400     DISPLAY 'RQTOTA1 - PUNTAJE GLOBAL DE RIQUEZA'
061500     MOVE    WKS-LEIDOS-RQSCCA  TO   WKS-MASCARA
061600     DISPLAY 'CLUSTERS CAFE   LEIDOS DE RQSCCA : ' WKS-MASCARA
061700     MOVE    WKS-LEIDOS-RQSCPI  TO   WKS-MASCARA
061800     DISPLAY 'CLUSTERS PING   LEIDOS DE RQSCPI : ' WKS-MASCARA
061900     MOVE    WKS-LEIDOS-RQSCRE  TO   WKS-MASCARA
062000     DISPLAY 'CLUSTERS REST   LEIDOS DE RQSCRE : ' WKS-MASCARA
062100     MOVE    WKS-LEIDOS-RQASCA  TO   WKS-MASCARA
062200     DISPLAY 'DISPOSIT. CAFE  LEIDOS DE RQASCA : ' WKS-MASCARA
062300     MOVE    WKS-LEIDOS-RQASPI  TO   WKS-MASCARA
062400     DISPLAY 'DISPOSIT. PING  LEIDOS DE RQASPI : ' WKS-MASCARA
062500     MOVE    WKS-LEIDOS-RQASRE  TO   WKS-MASCARA
062600     DISPLAY 'DISPOSIT. REST  LEIDOS DE RQASRE : ' WKS-MASCARA
062700     MOVE    WKS-ESCRITOS       TO   WKS-MASCARA
062800     DISPLAY 'DISPOSITIVOS ESCRITOS A RQFING    : ' WKS-MASCARA
062900     MOVE    WKS-DESCARTADOS    TO   WKS-MASCARA
063000     DISPLAY 'DISPOSITIVOS DESCARTADOS          : ' WKS-MASCARA
063100     MOVE    WKS-AVISOS-SIN-CAFE TO  WKS-MASCARA
063200     DISPLAY 'AVISOS PUNTAJE CAFE FALTANTE      : ' WKS-MASCARA
063300     MOVE    WKS-AVISOS-SIN-PING TO  WKS-MASCARA
063400     DISPLAY 'AVISOS PUNTAJE PING FALTANTE      : ' WKS-MASCARA
063500     MOVE    WKS-AVISOS-SIN-REST TO  WKS-MASCARA
063600     DISPLAY 'AVISOS PUNTAJE REST FALTANTE      : ' WKS-MASCARA
063610     DISPLAY 'HORA INICIO : ' WKS-HIN-HORA '.' WKS-HIN-MINUTO
063620             '.' WKS-HIN-SEGUNDO
063630     DISPLAY 'HORA FIN    : ' WKS-HFN-HORA '.' WKS-HFN-MINUTO
063640             '.' WKS-HFN-SEGUNDO
063700     DISPLAY '******************************************'.
063800 ESTADISTICAS-E. EXIT.
063900
064000 CIERRA-ARCHIVOS SECTION.
064100     CLOSE RQASCA
064200           RQFING.
064300 CIERRA-ARCHIVOS-E. EXIT.
