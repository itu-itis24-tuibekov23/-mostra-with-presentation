000100******************************************************************
000200*  RQMAEV1  -  LAYOUT DEL MAESTRO CRUDO DE ESTABLECIMIENTO Y     *
000300*              CLIENTE (RQMAEV) - ENTRADA DEL FILTRO RQFILT1.    *
000400*  LOS PRIMEROS 18 CAMPOS (RQMV-KEPT-FIELDS) SON LOS UNICOS QUE  *
000500*  SOBREVIVEN AL FILTRO;  LOS RESTANTES 15 (RQMV-DROP-FIELDS)    *
000600*  SE DESCARTAN EN RQFILT1 Y SOLO EXISTEN EN ESTE MAESTRO.       *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* 18/03/1991 JMR  ALTA INICIAL DEL LAYOUT (PROYECTO MAPIN)        JMR9101
001000* 11/01/1999 EDR  AMPLIACION MAPIN-SEGMENT A X(08) POR Y2K        EDR9911
001100* 22/08/2023 EDR  RECOMPILADO PARA EL NUEVO PROCESO RQ00N1        EDR2308
001200******************************************************************
001300 01  RQMV-REGISTRO-MAESTRO.
001400     05  RQMV-KEPT-FIELDS.
001500         10  MAEV-CUST-ID              PIC X(12).
001600         10  MAEV-SATIS-HACMI          PIC X(08).
001700         10  MAEV-DIAGEO-SATIS-HACMI   PIC X(08).
001800         10  MAEV-ORT-HARCAMA          PIC X(20).
001900         10  MAEV-KUVER-SAYISI         PIC X(20).
002000         10  MAEV-YATAK-SAYISI         PIC X(24).
002100         10  MAEV-YILLIK-MISAFIR       PIC X(20).
002200         10  MAEV-BILET-ETKINLIK       PIC X(14).
002300         10  MAEV-HERSEY-DAHIL         PIC X(06).
002400         10  MAEV-KIS-MEVSIMI          PIC X(06).
002500         10  MAEV-LAT                  PIC S9(3)V9(6).
002600         10  MAEV-LNG                  PIC S9(3)V9(6).
002700         10  MAEV-MAP-PROFILE-SCORE    PIC S9(3)V9(4).
002800         10  MAEV-MAP-POP-SCORE        PIC S9(3)V9(4).
002900         10  MAEV-MAPIN-SEGMENT        PIC X(08).
003000*            VISTA ALTERNA DE MAPIN-SEGMENT USADA POR RQPREP1 PARA
003100*            SEPARAR TIPO / DIGITO POBLACION / LETRA LUJO SIN
003200*            RECURRIR A UNSTRING EN CADA REFERENCIA.
003300         10  MAEV-MAPIN-SEGMENT-R REDEFINES MAEV-MAPIN-SEGMENT.
003400             15  MAEV-MSEG-TIPO        PIC XX.
003500             15  MAEV-MSEG-RESTO       PIC X(06).
003600         10  MAEV-SATIS-KANALI         PIC X(20).
003700         10  MAEV-MUSTERI-PROFILI      PIC X(20).
003800         10  MAEV-MUSTERI-BOLGE4       PIC X(20).
003900         10  MAEV-OTEL-TIPI            PIC X(20).
004000     05  RQMV-DROP-FIELDS.
004100         10  MAEV-MUSTERI-BOLGE2       PIC X(20).
004200         10  MAEV-RUT-ADI              PIC X(20).
004300         10  MAEV-RUTGRUP-KOD          PIC X(20).
004400         10  MAEV-SATIS-TEMSILCISI     PIC X(20).
004500         10  MAEV-ST-TAKIP-KOD         PIC X(20).
004600         10  MAEV-SATIS-SEFI           PIC X(20).
004700         10  MAEV-SON-GUNCELLENME      PIC X(20).
004800         10  MAEV-NOT-ACIKLACION       PIC X(20).
004900         10  MAEV-USERNAME             PIC X(20).
005000         10  MAEV-URL-DETAY            PIC X(20).
005100         10  MAEV-URL                  PIC X(20).
005200         10  MAEV-D-DEGERI             PIC X(20).
005300         10  MAEV-R-DEGERI             PIC X(20).
005400         10  MAEV-H-DEGERI             PIC X(20).
005500         10  MAEV-ISBIRLIGI-DUZEYI     PIC X(20).
005600     05  FILLER                        PIC X(02).
