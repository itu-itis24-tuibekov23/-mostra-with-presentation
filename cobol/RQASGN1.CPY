000100******************************************************************
000200*  RQASGN1 -  LAYOUT COMUN DE ASIGNACION DE DISPOSITIVO A UN     *
000300*             CLUSTER DE SEGMENTACION - USADO POR RQTOTA1 TRES   *
000400*             VECES (CAFES, PINGS, RESTAURANTES) VIA COPY ...    *
000500*             REPLACING PARA DAR UN NOMBRE DE 01 DISTINTO A      *
000600*             CADA UNA DE LAS TRES AREAS DE ENTRADA.             *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* 23/03/1991 JMR  ALTA INICIAL DEL LAYOUT DE ASIGNACION           JMR9107
001000* 22/08/2023 EDR  ADAPTADO A COPY REPLACING PARA RQTOTA1          EDR2308
001100******************************************************************
001200 01  ASGN-REGISTRO-ASIGNACION.
001300     05  ASGN-DEVICE-AID               PIC X(36).
001400     05  ASGN-CLUSTER                  PIC 9(4).
001500     05  FILLER                        PIC X(02).
