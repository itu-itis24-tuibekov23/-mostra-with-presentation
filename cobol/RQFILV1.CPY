000100******************************************************************
000200*  RQFILV1  -  LAYOUT DEL MAESTRO FILTRADO (RQFILV) - SALIDA     *
000300*              DE RQFILT1 Y ENTRADA (DOBLE PASADA) DE RQPREP1.   *
000400*  MISMO ORDEN Y PICTURE QUE RQMV-KEPT-FIELDS DE RQMAEV1 PARA    *
000500*  PERMITIR EL MOVE DE GRUPO EN RQFILT1.                         *
000600******************************************************************
000700*----------------------------------------------------------------*
000800* 18/03/1991 JMR  ALTA INICIAL DEL LAYOUT FILTRADO                JMR9102
000900* 22/08/2023 EDR  RECOMPILADO PARA EL NUEVO PROCESO RQ00N1        EDR2308
001000******************************************************************
001100 01  RQFV-REGISTRO-FILTRADO.
001200     05  RQFV-DATA.
001300         10  FILV-CUST-ID              PIC X(12).
001400         10  FILV-SATIS-HACMI          PIC X(08).
001500         10  FILV-DIAGEO-SATIS-HACMI   PIC X(08).
001600         10  FILV-ORT-HARCAMA          PIC X(20).
001700         10  FILV-KUVER-SAYISI         PIC X(20).
001800         10  FILV-YATAK-SAYISI         PIC X(24).
001900         10  FILV-YILLIK-MISAFIR       PIC X(20).
002000         10  FILV-BILET-ETKINLIK       PIC X(14).
002100         10  FILV-HERSEY-DAHIL         PIC X(06).
002200         10  FILV-KIS-MEVSIMI          PIC X(06).
002300         10  FILV-LAT                  PIC S9(3)V9(6).
002400         10  FILV-LNG                  PIC S9(3)V9(6).
002500         10  FILV-MAP-PROFILE-SCORE    PIC S9(3)V9(4).
002600         10  FILV-MAP-POP-SCORE        PIC S9(3)V9(4).
002700         10  FILV-MAPIN-SEGMENT        PIC X(08).
002800*--> VISTA ALTERNA PARA SEPARAR TIPO / RESTO SIN UNSTRING
002900         10  FILV-MAPIN-SEGMENT-R REDEFINES
003000                           FILV-MAPIN-SEGMENT.
003100             15  FILV-MSEG-TIPO        PIC XX.
003200             15  FILV-MSEG-RESTO       PIC X(06).
003300         10  FILV-SATIS-KANALI         PIC X(20).
003400         10  FILV-MUSTERI-PROFILI      PIC X(20).
003500         10  FILV-MUSTERI-BOLGE4       PIC X(20).
003600         10  FILV-OTEL-TIPI            PIC X(20).
003700     05  FILLER                        PIC X(02).
